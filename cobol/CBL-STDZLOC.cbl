000100*****************************************************************
000110* PROGRAM NAME:    CBL-STDZLOC
000120* ORIGINAL AUTHOR: S. ANDRADE
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT
000160* --------- ------------  -------  --------------------------
000170* 11/25/96  SANDRADE      CR-4699  INITIAL RELEASE - CALLED BY
000180*                                  CBL-INGEST TO RESOLVE CITY,
000190*                                  STATE AND COUNTRY CODES.
000200* 04/02/97  SANDRADE      CR-4752  LOAD REFERENCE TABLES ONCE
000210*                                  PER RUN, NOT ONCE PER CALL.
000220* 09/18/97  DWESCOTT      CR-4790  ADD COUNTRY ALIAS TABLE - THE
000230*                                  FEED USES 'USA', 'UK', 'UAE'.
000240* 06/03/98  DWESCOTT      CR-4855  ADD FUZZY MATCH FALLBACK WHEN
000250*                                  THE DIRECT LOOKUP MISSES.
000260* 09/09/98  KFENNIMORE    CR-4890  Y2K REVIEW - DATE-WRITTEN AND
000270*                                  DATE-COMPILED USE 4-DIGIT
000280*                                  YEARS, NO WINDOWING NEEDED.
000290* 03/03/99  KFENNIMORE    CR-4915  Y2K REVIEW - CONFIRMED NO
000300*                                  2-DIGIT YEAR FIELDS EXIST IN
000310*                                  ANY RECORD PROCESSED HERE.
000320* 01/14/00  MOKONKWO      CR-5019  STATE MATCH NOW SCOPED TO THE
000330*                                  RESOLVED COUNTRY, NOT GLOBAL.
000340* 07/22/01  MOKONKWO      CR-5140  CITY FALLBACK: IF THE SCOPED
000350*                                  SEARCH MISSES, RETRY AGAINST
000360*                                  THE WHOLE CITY TABLE.
000370* 03/11/03  MOKONKWO      CR-5260  ADD STATE ALIAS TABLE FOR THE
000380*                                  COMMON US ABBREVIATIONS.
000390* 10/05/04  MOKONKWO      CR-5420  DATA AUDIT FOUND THE CITY-TABLE
000400*                                  COUNTRY/STATE COLUMNS WERE LOADED
000410*                                  BUT NEVER READ.  RESEQUENCED TO
000420*                                  RESOLVE CITY FIRST; COUNTRY AND
000430*                                  STATE NOW FALL BACK TO THE
000440*                                  RESOLVED CITY ROW WHEN THEIR OWN
000450*                                  LOOKUPS MISS.
000460* 10/05/04  MOKONKWO      CR-5420  CITY FAILURE NOW CHECKS WHETHER
000470*                                  THE CITY FIELD IS ACTUALLY A STATE
000480*                                  NAME, THEN TRIES TO PULL A CITY
000490*                                  CANDIDATE OUT OF THE FULL ADDRESS.
000500* 10/12/04  MOKONKWO      CR-5431  ADDED 'US'/'GB' TO THE COUNTRY
000510*                                  ALIAS TABLE AND 'NY'/'DC'/
000520*                                  'WASHINGTON DC'/'D.C.' TO THE
000530*                                  STATE ALIAS TABLE - AUDIT FOUND
000540*                                  THESE FALLING THROUGH TO FUZZY.
000550*****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.  CBL-STDZLOC.
000580 AUTHOR.        S. ANDRADE.
000590 INSTALLATION.  DATAMARK SYSTEMS INC.
000600 DATE-WRITTEN.  11/25/1996.
000610 DATE-COMPILED.
000620 SECURITY.      CONFIDENTIAL - CUSTOMER DATA.
000630*===============================================================*
000640* CALLED ONCE PER CUSTOMER ROW BY CBL-INGEST.  RESOLVES THE RAW
000650* CITY/STATE/COUNTRY TEXT ON THE INBOUND FEED TO THE STANDARD
000660* CODE AND DISPLAY NAME CARRIED ON CUSTOMER-OUT.  THE REFERENCE
000670* TABLES ARE LOADED ONCE AND KEPT IN WORKING-STORAGE FOR EVERY
000680* CALL AFTER THE FIRST - THAT IS WHY THIS RUNS AS A SUBPROGRAM
000690* RATHER THAN BEING FOLDED INTO CBL-INGEST ITSELF.
000700*===============================================================*
000710 ENVIRONMENT DIVISION.
000720*---------------------------------------------------------------*
000730 CONFIGURATION SECTION.
000740*---------------------------------------------------------------*
000750 SOURCE-COMPUTER. IBM-3081.
000760 OBJECT-COMPUTER. IBM-3081.
000770 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000780*---------------------------------------------------------------*
000790 INPUT-OUTPUT SECTION.
000800*---------------------------------------------------------------*
000810 FILE-CONTROL.
000820     SELECT COUNTRY-REF ASSIGN TO CTRYREF
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS  IS COUNTRY-REF-STATUS.
000850*
000860     SELECT STATE-REF ASSIGN TO STATEREF
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS  IS STATE-REF-STATUS.
000890*
000900     SELECT CITY-REF ASSIGN TO CITYREF
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS  IS CITY-REF-STATUS.
000930*===============================================================*
000940 DATA DIVISION.
000950*---------------------------------------------------------------*
000960 FILE SECTION.
000970*---------------------------------------------------------------*
000980*    ONE 01 PER FD - THE THREE REFERENCE FILES ARE UNRELATED SO
000990*    THEY CANNOT SHARE A COPYBOOK MEMBER UNDER A SINGLE FD.
001000 FD  COUNTRY-REF
001010     LABEL RECORDS ARE STANDARD.
001020 01  COUNTRY-REF-RECORD.
001030     05  CR-KEY                  PIC X(30).
001040     05  CR-ID                   PIC 9(05).
001050     05  CR-ISO3                 PIC X(03).
001060     05  CR-ISO2                 PIC X(02).
001070     05  CR-DISPLAY              PIC X(30).
001080     05  FILLER                  PIC X(10).
001090*---------------------------------------------------------------*
001100 FD  STATE-REF
001110     LABEL RECORDS ARE STANDARD.
001120 01  STATE-REF-RECORD.
001130     05  SR-KEY                  PIC X(30).
001140     05  SR-ID                   PIC 9(05).
001150     05  SR-CODE                 PIC X(05).
001160     05  SR-ISO-3166-2           PIC X(06).
001170     05  SR-DISPLAY              PIC X(30).
001180     05  SR-COUNTRY              PIC X(02).
001190     05  FILLER                  PIC X(10).
001200*---------------------------------------------------------------*
001210 FD  CITY-REF
001220     LABEL RECORDS ARE STANDARD.
001230 01  CITY-REF-RECORD.
001240     05  CY-KEY                  PIC X(30).
001250     05  CY-CODE                 PIC X(30).
001260     05  CY-DISPLAY              PIC X(30).
001270     05  CY-COUNTRY-ISO2         PIC X(02).
001280     05  CY-STATE-CODE           PIC X(05).
001290     05  CY-COUNTRY-ID           PIC 9(05).
001300     05  CY-STATE-ID             PIC 9(05).
001310     05  CY-COUNTRY-NAME         PIC X(30).
001320     05  CY-STATE-NAME           PIC X(30).
001330     05  CY-POPULATION           PIC 9(09).
001340     05  FILLER                  PIC X(10).
001350*---------------------------------------------------------------*
001360 WORKING-STORAGE SECTION.
001370*---------------------------------------------------------------*
001380 01  WS-FILE-STATUSES.
001390     05  COUNTRY-REF-STATUS      PIC X(02).
001400         88  COUNTRY-REF-OK             VALUE '00'.
001410         88  COUNTRY-REF-EOF            VALUE '10'.
001420     05  STATE-REF-STATUS        PIC X(02).
001430         88  STATE-REF-OK               VALUE '00'.
001440         88  STATE-REF-EOF              VALUE '10'.
001450     05  CITY-REF-STATUS         PIC X(02).
001460         88  CITY-REF-OK                VALUE '00'.
001470         88  CITY-REF-EOF               VALUE '10'.
001480     05  FILLER                  PIC X(02).
001490*
001500 01  WS-SWITCHES.
001510     05  WS-TABLES-LOADED-SW     PIC X(01) VALUE 'N'.
001520         88  WS-TABLES-LOADED           VALUE 'Y'.
001530     05  WS-EOF-SW               PIC X(01).
001540         88  WS-EOF                     VALUE 'Y'.
001550     05  FILLER                  PIC X(06).
001560*
001570*    IN-MEMORY SEARCH TABLES - PERSIST ACROSS CALLS
001580     COPY LOCREF.
001590*
001600*    MATCH-CANDIDATE WORK AREA - REUSED BY ALL THREE STANDARDIZE
001610*    PARAGRAPHS SO THE FUZZY-RATIO LOGIC IS WRITTEN ONCE.
001620 01  WS-MATCH-WORK.
001630     05  WS-SRCH-KEY             PIC X(30).
001640     05  WS-BEST-RATIO           PIC 9(03) COMP.
001650     05  WS-BEST-IDX             PIC 9(05) COMP.
001660     05  WS-THIS-RATIO           PIC 9(03) COMP.
001670*        REMEMBERS WHICH CITY-TABLE ROW WON THE CITY MATCH (IF ANY)
001680*        SO 2000/3000 CAN BORROW ITS COUNTRY/STATE ON A MISS
001690*        (CR-5420).  ZERO MEANS THE CITY DID NOT RESOLVE.
001700     05  WS-CITY-MATCH-IDX       PIC 9(05) COMP.
001710     05  FILLER                  PIC X(05).
001720*
001730 01  WS-RATIO-WORK.
001740     05  WS-RAT-LEN-A            PIC 9(02) COMP.
001750     05  WS-RAT-LEN-B            PIC 9(02) COMP.
001760     05  WS-RAT-LONGER           PIC 9(02) COMP.
001770     05  WS-RAT-MATCHES          PIC 9(02) COMP.
001780     05  WS-RAT-POS              PIC 9(02) COMP.
001790     05  WS-RAT-RATIO            PIC 9(03) COMP.
001800     05  FILLER                  PIC X(05).
001810*
001820 01  WS-RATIO-TEXT-WORK.
001830     05  WS-GENERIC-TEXT-A       PIC X(30).
001840     05  WS-RATIO-CHAR-TBL-A REDEFINES WS-GENERIC-TEXT-A.
001850         10  WS-RATIO-CHAR-A     PIC X(01) OCCURS 30 TIMES.
001860     05  WS-GENERIC-TEXT-B       PIC X(30).
001870     05  WS-RATIO-CHAR-TBL-B REDEFINES WS-GENERIC-TEXT-B.
001880         10  WS-RATIO-CHAR-B     PIC X(01) OCCURS 30 TIMES.
001890     05  FILLER                  PIC X(05).
001900*
001910 01  WS-IDX-WORK                 PIC 9(05) COMP.
001920*
001930*    ADDRESS-PARSE WORK AREA (CR-5420) - USED ONLY WHEN THE CITY
001940*    FIELD FAILS ALL THREE LOOKUP METHODS.  SPLITS THE FULL
001950*    ADDRESS ON COMMA/SEMICOLON AND KEEPS THE LAST THREE PIECES SO
001960*    4300-CITY-FAILURE-FALLBACK CAN TRY EACH ONE AS A CITY NAME.
001970 01  WS-ADDR-WORK.
001980     05  WS-ADDR-TEXT            PIC X(81).
001990     05  WS-ADDR-CHAR-TBL REDEFINES WS-ADDR-TEXT.
002000         10  WS-ADDR-CHAR        PIC X(01) OCCURS 81 TIMES.
002010     05  WS-ADDR-POS             PIC 9(02) COMP.
002020     05  WS-ADDR-CUR-LEN         PIC 9(02) COMP.
002030     05  WS-ADDR-CUR-TOK         PIC X(30).
002040     05  WS-ADDR-TOK-1           PIC X(30).
002050     05  WS-ADDR-TOK-2           PIC X(30).
002060     05  WS-ADDR-TOK-3           PIC X(30).
002070     05  FILLER                  PIC X(04).
002080*
002090*    COUNTRY ALIAS TABLE - COMMON SHORT FORMS SEEN ON THE FEED
002100 01  WS-COUNTRY-ALIASES.
002110     05  FILLER PIC X(60)
002120         VALUE 'usa                           united states'.
002130     05  FILLER PIC X(60)
002140         VALUE 'u.s.a.                        united states'.
002150     05  FILLER PIC X(60)
002160         VALUE 'u.s.                          united states'.
002170     05  FILLER PIC X(60)
002180         VALUE 'us                            united states'.
002190     05  FILLER PIC X(60)
002200         VALUE 'uk                            united kingdom'.
002210     05  FILLER PIC X(60)
002220         VALUE 'u.k.                          united kingdom'.
002230     05  FILLER PIC X(60)
002240         VALUE 'gb                            united kingdom'.
002250     05  FILLER PIC X(60)
002260         VALUE 'uae                           united arab emirates'.
002270 01  WS-COUNTRY-ALIAS-TBL REDEFINES WS-COUNTRY-ALIASES.
002280     05  WS-CTRY-ALIAS-ENTRY OCCURS 8 TIMES.
002290         10  WS-CTRY-ALIAS-FROM  PIC X(30).
002300         10  WS-CTRY-ALIAS-TO    PIC X(30).
002310*
002320*    STATE ALIAS TABLE - COMMON US ABBREVIATIONS SEEN ON THE FEED
002330 01  WS-STATE-ALIASES.
002340     05  FILLER PIC X(60)
002350         VALUE 'calif                         california'.
002360     05  FILLER PIC X(60)
002370         VALUE 'mass                          massachusetts'.
002380     05  FILLER PIC X(60)
002390         VALUE 'penn                          pennsylvania'.
002400     05  FILLER PIC X(60)
002410         VALUE 'wash                          washington'.
002420     05  FILLER PIC X(60)
002430         VALUE 'ny                            new york'.
002440     05  FILLER PIC X(60)
002450         VALUE 'dc                            district of columbia'.
002460     05  FILLER PIC X(60)
002470         VALUE 'washington dc                 district of columbia'.
002480     05  FILLER PIC X(60)
002490         VALUE 'd.c.                          district of columbia'.
002500 01  WS-STATE-ALIAS-TBL REDEFINES WS-STATE-ALIASES.
002510     05  WS-STA-ALIAS-ENTRY OCCURS 8 TIMES.
002520         10  WS-STA-ALIAS-FROM   PIC X(30).
002530         10  WS-STA-ALIAS-TO     PIC X(30).
002540*===============================================================*
002550 LINKAGE SECTION.
002560*---------------------------------------------------------------*
002570     COPY LOCSTAT.
002580*===============================================================*
002590 PROCEDURE DIVISION USING LK-STDZLOC-PARMS LK-STDZLOC-STATS.
002600*---------------------------------------------------------------*
002610 0000-MAIN-PARAGRAPH.
002620*---------------------------------------------------------------*
002630*    CR-5420 - CITY MUST RESOLVE FIRST.  COUNTRY AND STATE BOTH
002640*    FALL BACK TO THE RESOLVED CITY ROW WHEN THEIR OWN LOOKUPS
002650*    MISS, SO THE CITY-TABLE INDEX HAS TO EXIST BEFORE EITHER RUNS.
002660     IF NOT WS-TABLES-LOADED
002670         PERFORM 1000-LOAD-REF-TABLES
002680         SET WS-TABLES-LOADED TO TRUE
002690     END-IF
002700     PERFORM 4000-STANDARDIZE-CITY
002710     PERFORM 2000-STANDARDIZE-COUNTRY
002720     PERFORM 3000-STANDARDIZE-STATE
002730     GOBACK.
002740*---------------------------------------------------------------*
002750 1000-LOAD-REF-TABLES.
002760*---------------------------------------------------------------*
002770     MOVE ZERO TO LR-COUNTRY-TBL-SIZE LR-STATE-TBL-SIZE
002780         LR-CITY-TBL-SIZE
002790     MOVE 'N' TO WS-EOF-SW
002800     OPEN INPUT COUNTRY-REF
002810     PERFORM 1100-LOAD-ONE-COUNTRY-REF UNTIL WS-EOF
002820     CLOSE COUNTRY-REF
002830     MOVE 'N' TO WS-EOF-SW
002840     OPEN INPUT STATE-REF
002850     PERFORM 1200-LOAD-ONE-STATE-REF UNTIL WS-EOF
002860     CLOSE STATE-REF
002870     MOVE 'N' TO WS-EOF-SW
002880     OPEN INPUT CITY-REF
002890     PERFORM 1300-LOAD-ONE-CITY-REF UNTIL WS-EOF
002900     CLOSE CITY-REF.
002910*---------------------------------------------------------------*
002920 1100-LOAD-ONE-COUNTRY-REF.
002930*---------------------------------------------------------------*
002940     READ COUNTRY-REF
002950         AT END
002960             SET WS-EOF TO TRUE
002970         NOT AT END
002980             ADD 1 TO LR-COUNTRY-TBL-SIZE
002990             MOVE CR-KEY     TO LR-CO-TBL-KEY (LR-COUNTRY-TBL-SIZE)
003000             MOVE CR-ISO3    TO LR-CO-TBL-ISO3 (LR-COUNTRY-TBL-SIZE)
003010             MOVE CR-ISO2    TO LR-CO-TBL-ISO2 (LR-COUNTRY-TBL-SIZE)
003020             MOVE CR-DISPLAY TO LR-CO-TBL-DISPLAY (LR-COUNTRY-TBL-SIZE)
003030     END-READ.
003040*---------------------------------------------------------------*
003050 1200-LOAD-ONE-STATE-REF.
003060*---------------------------------------------------------------*
003070     READ STATE-REF
003080         AT END
003090             SET WS-EOF TO TRUE
003100         NOT AT END
003110             ADD 1 TO LR-STATE-TBL-SIZE
003120             MOVE SR-KEY        TO LR-ST-TBL-KEY (LR-STATE-TBL-SIZE)
003130             MOVE SR-ID         TO LR-ST-TBL-ID (LR-STATE-TBL-SIZE)
003140             MOVE SR-CODE       TO LR-ST-TBL-CODE (LR-STATE-TBL-SIZE)
003150             MOVE SR-ISO-3166-2 TO LR-ST-TBL-ISO-3166 (LR-STATE-TBL-SIZE)
003160             MOVE SR-DISPLAY    TO LR-ST-TBL-DISPLAY (LR-STATE-TBL-SIZE)
003170             MOVE SR-COUNTRY    TO LR-ST-TBL-COUNTRY (LR-STATE-TBL-SIZE)
003180     END-READ.
003190*---------------------------------------------------------------*
003200 1300-LOAD-ONE-CITY-REF.
003210*---------------------------------------------------------------*
003220     READ CITY-REF
003230         AT END
003240             SET WS-EOF TO TRUE
003250         NOT AT END
003260             ADD 1 TO LR-CITY-TBL-SIZE
003270             MOVE CY-KEY          TO LR-CI-TBL-KEY (LR-CITY-TBL-SIZE)
003280             MOVE CY-CODE         TO LR-CI-TBL-CODE (LR-CITY-TBL-SIZE)
003290             MOVE CY-DISPLAY      TO LR-CI-TBL-DISPLAY (LR-CITY-TBL-SIZE)
003300             MOVE CY-COUNTRY-ISO2 TO
003310                 LR-CI-TBL-CTRY-ISO2 (LR-CITY-TBL-SIZE)
003320             MOVE CY-STATE-CODE   TO LR-CI-TBL-STA-CODE (LR-CITY-TBL-SIZE)
003330             MOVE CY-COUNTRY-NAME TO
003340                 LR-CI-TBL-CTRY-NAME (LR-CITY-TBL-SIZE)
003350             MOVE CY-STATE-NAME   TO LR-CI-TBL-STA-NAME (LR-CITY-TBL-SIZE)
003360             MOVE CY-STATE-ID     TO LR-CI-TBL-STA-ID (LR-CITY-TBL-SIZE)
003370     END-READ.
003380*---------------------------------------------------------------*
003390 2000-STANDARDIZE-COUNTRY.
003400*---------------------------------------------------------------*
003410     MOVE SPACES TO WS-SRCH-KEY
003420     MOVE LK-IN-COUNTRY TO WS-SRCH-KEY
003430     INSPECT WS-SRCH-KEY CONVERTING
003440         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
003450         'abcdefghijklmnopqrstuvwxyz'
003460     IF WS-SRCH-KEY = SPACES
003470         PERFORM 2300-COUNTRY-FALLBACK-FROM-CITY
003480         IF LK-OUT-COUNTRY-CODE = SPACES
003490             ADD 1 TO LK-CTRY-UNKNOWN-CNT
003500         END-IF
003510     ELSE
003520         PERFORM 2100-APPLY-COUNTRY-ALIAS
003530         PERFORM 2050-SCAN-COUNTRY-DIRECT-ENTRY VARYING WS-IDX-WORK
003540                 FROM 1 BY 1
003550                 UNTIL WS-IDX-WORK > LR-COUNTRY-TBL-SIZE
003560         IF LK-OUT-COUNTRY-CODE = SPACES
003570             PERFORM 2200-FUZZY-MATCH-COUNTRY
003580         END-IF
003590         IF LK-OUT-COUNTRY-CODE = SPACES
003600             PERFORM 2300-COUNTRY-FALLBACK-FROM-CITY
003610             IF LK-OUT-COUNTRY-CODE = SPACES
003620                 ADD 1 TO LK-CTRY-UNKNOWN-CNT
003630             END-IF
003640         END-IF
003650     END-IF.
003660*---------------------------------------------------------------*
003670 2050-SCAN-COUNTRY-DIRECT-ENTRY.
003680*---------------------------------------------------------------*
003690     IF LR-CO-TBL-KEY (WS-IDX-WORK) = WS-SRCH-KEY
003700         MOVE LR-CO-TBL-ISO3 (WS-IDX-WORK)
003710             TO LK-OUT-COUNTRY-CODE
003720         MOVE LR-CO-TBL-DISPLAY (WS-IDX-WORK)
003730             TO LK-OUT-COUNTRY-DISPLAY
003740         ADD 1 TO LK-CTRY-DIRECT-CNT
003750         MOVE LR-COUNTRY-TBL-SIZE TO WS-IDX-WORK
003760     END-IF.
003770*---------------------------------------------------------------*
003780 2100-APPLY-COUNTRY-ALIAS.
003790*---------------------------------------------------------------*
003800     PERFORM 2150-CHECK-COUNTRY-ALIAS-ENTRY VARYING WS-IDX-WORK
003810             FROM 1 BY 1 UNTIL WS-IDX-WORK > 8.
003820*---------------------------------------------------------------*
003830 2150-CHECK-COUNTRY-ALIAS-ENTRY.
003840*---------------------------------------------------------------*
003850     IF WS-SRCH-KEY (1:30) = WS-CTRY-ALIAS-FROM (WS-IDX-WORK)
003860         MOVE WS-CTRY-ALIAS-TO (WS-IDX-WORK) TO WS-SRCH-KEY
003870     END-IF.
003880*---------------------------------------------------------------*
003890 2200-FUZZY-MATCH-COUNTRY.
003900*---------------------------------------------------------------*
003910     MOVE ZERO TO WS-BEST-RATIO WS-BEST-IDX
003920     PERFORM 2250-SCAN-COUNTRY-FUZZY-ENTRY VARYING WS-IDX-WORK
003930             FROM 1 BY 1
003940             UNTIL WS-IDX-WORK > LR-COUNTRY-TBL-SIZE
003950     IF WS-BEST-RATIO >= 85
003960         MOVE LR-CO-TBL-ISO3 (WS-BEST-IDX) TO LK-OUT-COUNTRY-CODE
003970         MOVE LR-CO-TBL-DISPLAY (WS-BEST-IDX)
003980             TO LK-OUT-COUNTRY-DISPLAY
003990         ADD 1 TO LK-CTRY-FUZZY-CNT
004000     END-IF.
004010*---------------------------------------------------------------*
004020 2250-SCAN-COUNTRY-FUZZY-ENTRY.
004030*---------------------------------------------------------------*
004040     PERFORM 5000-COMPUTE-SIMILARITY
004050     IF WS-THIS-RATIO > WS-BEST-RATIO
004060         MOVE WS-THIS-RATIO TO WS-BEST-RATIO
004070         MOVE WS-IDX-WORK   TO WS-BEST-IDX
004080     END-IF.
004090*---------------------------------------------------------------*
004100 2300-COUNTRY-FALLBACK-FROM-CITY.
004110*---------------------------------------------------------------*
004120*    NEITHER THE EXACT NOR THE FUZZY LOOKUP RESOLVED A COUNTRY
004130*    (CR-5420).  IF THE CITY DID RESOLVE, BORROW ITS COUNTRY ISO2
004140*    CODE AND NAME RATHER THAN LEAVE THE ROW UNKNOWN.
004150     IF WS-CITY-MATCH-IDX > 0
004160         MOVE LR-CI-TBL-CTRY-ISO2 (WS-CITY-MATCH-IDX)
004170             TO LK-OUT-COUNTRY-CODE
004180         MOVE LR-CI-TBL-CTRY-NAME (WS-CITY-MATCH-IDX)
004190             TO LK-OUT-COUNTRY-DISPLAY
004200         ADD 1 TO LK-CTRY-FALLBACK-CNT
004210     END-IF.
004220*---------------------------------------------------------------*
004230 3000-STANDARDIZE-STATE.
004240*---------------------------------------------------------------*
004250     MOVE SPACES TO WS-SRCH-KEY
004260     MOVE LK-IN-STATE TO WS-SRCH-KEY
004270     INSPECT WS-SRCH-KEY CONVERTING
004280         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004290         'abcdefghijklmnopqrstuvwxyz'
004300     IF WS-SRCH-KEY = SPACES
004310         PERFORM 3300-STATE-FALLBACK-FROM-CITY
004320         IF LK-OUT-STATE-CODE = SPACES
004330             ADD 1 TO LK-STA-UNKNOWN-CNT
004340         END-IF
004350     ELSE
004360         PERFORM 3100-APPLY-STATE-ALIAS
004370         PERFORM 3050-SCAN-STATE-DIRECT-ENTRY VARYING WS-IDX-WORK
004380                 FROM 1 BY 1
004390                 UNTIL WS-IDX-WORK > LR-STATE-TBL-SIZE
004400         IF LK-OUT-STATE-CODE = SPACES
004410             PERFORM 3200-FUZZY-MATCH-STATE
004420         END-IF
004430         IF LK-OUT-STATE-CODE = SPACES
004440             PERFORM 3300-STATE-FALLBACK-FROM-CITY
004450             IF LK-OUT-STATE-CODE = SPACES
004460                 ADD 1 TO LK-STA-UNKNOWN-CNT
004470             END-IF
004480         END-IF
004490     END-IF.
004500*---------------------------------------------------------------*
004510 3050-SCAN-STATE-DIRECT-ENTRY.
004520*---------------------------------------------------------------*
004530     IF LR-ST-TBL-KEY (WS-IDX-WORK) = WS-SRCH-KEY
004540        AND (LK-OUT-COUNTRY-CODE = SPACES OR
004550             LR-ST-TBL-COUNTRY (WS-IDX-WORK) =
004560                 LK-OUT-COUNTRY-CODE (1:2))
004570         MOVE LR-ST-TBL-ISO-3166 (WS-IDX-WORK)
004580             TO LK-OUT-STATE-CODE
004590         MOVE LR-ST-TBL-DISPLAY (WS-IDX-WORK)
004600             TO LK-OUT-STATE-DISPLAY
004610         ADD 1 TO LK-STA-DIRECT-CNT
004620         MOVE LR-STATE-TBL-SIZE TO WS-IDX-WORK
004630     END-IF.
004640*---------------------------------------------------------------*
004650 3100-APPLY-STATE-ALIAS.
004660*---------------------------------------------------------------*
004670     PERFORM 3150-CHECK-STATE-ALIAS-ENTRY VARYING WS-IDX-WORK
004680             FROM 1 BY 1 UNTIL WS-IDX-WORK > 8.
004690*---------------------------------------------------------------*
004700 3150-CHECK-STATE-ALIAS-ENTRY.
004710*---------------------------------------------------------------*
004720     IF WS-SRCH-KEY (1:30) = WS-STA-ALIAS-FROM (WS-IDX-WORK)
004730         MOVE WS-STA-ALIAS-TO (WS-IDX-WORK) TO WS-SRCH-KEY
004740     END-IF.
004750*---------------------------------------------------------------*
004760 3200-FUZZY-MATCH-STATE.
004770*---------------------------------------------------------------*
004780     MOVE ZERO TO WS-BEST-RATIO WS-BEST-IDX
004790     PERFORM 3250-SCAN-STATE-FUZZY-ENTRY VARYING WS-IDX-WORK
004800             FROM 1 BY 1
004810             UNTIL WS-IDX-WORK > LR-STATE-TBL-SIZE
004820     IF WS-BEST-RATIO >= 80
004830         MOVE LR-ST-TBL-ISO-3166 (WS-BEST-IDX) TO LK-OUT-STATE-CODE
004840         MOVE LR-ST-TBL-DISPLAY (WS-BEST-IDX)
004850             TO LK-OUT-STATE-DISPLAY
004860         ADD 1 TO LK-STA-FUZZY-CNT
004870     END-IF.
004880*---------------------------------------------------------------*
004890 3250-SCAN-STATE-FUZZY-ENTRY.
004900*---------------------------------------------------------------*
004910     IF LK-OUT-COUNTRY-CODE = SPACES OR
004920        LR-ST-TBL-COUNTRY (WS-IDX-WORK) =
004930            LK-OUT-COUNTRY-CODE (1:2)
004940         PERFORM 5100-COMPUTE-STATE-SIMILARITY
004950         IF WS-THIS-RATIO > WS-BEST-RATIO
004960             MOVE WS-THIS-RATIO TO WS-BEST-RATIO
004970             MOVE WS-IDX-WORK   TO WS-BEST-IDX
004980         END-IF
004990     END-IF.
005000*---------------------------------------------------------------*
005010 3300-STATE-FALLBACK-FROM-CITY.
005020*---------------------------------------------------------------*
005030*    NEITHER THE EXACT NOR THE FUZZY LOOKUP RESOLVED A STATE
005040*    (CR-5420).  IF THE CITY DID RESOLVE AND CARRIES A STATE ID,
005050*    BORROW THAT STATE'S ISO-3166-2 CODE RATHER THAN LEAVE THE ROW
005060*    UNKNOWN.
005070     IF WS-CITY-MATCH-IDX > 0 AND
005080        LR-CI-TBL-STA-ID (WS-CITY-MATCH-IDX) > 0
005090         PERFORM 3350-FIND-STATE-BY-ID VARYING WS-IDX-WORK
005100                 FROM 1 BY 1 UNTIL WS-IDX-WORK > LR-STATE-TBL-SIZE
005110     END-IF.
005120*---------------------------------------------------------------*
005130 3350-FIND-STATE-BY-ID.
005140*---------------------------------------------------------------*
005150     IF LR-ST-TBL-ID (WS-IDX-WORK) =
005160        LR-CI-TBL-STA-ID (WS-CITY-MATCH-IDX)
005170         MOVE LR-ST-TBL-ISO-3166 (WS-IDX-WORK) TO LK-OUT-STATE-CODE
005180         MOVE LR-CI-TBL-STA-NAME (WS-CITY-MATCH-IDX)
005190             TO LK-OUT-STATE-DISPLAY
005200         ADD 1 TO LK-STA-FALLBACK-CNT
005210         MOVE LR-STATE-TBL-SIZE TO WS-IDX-WORK
005220     END-IF.
005230*---------------------------------------------------------------*
005240 4000-STANDARDIZE-CITY.
005250*---------------------------------------------------------------*
005260     MOVE ZERO TO WS-CITY-MATCH-IDX
005270     MOVE SPACES TO WS-SRCH-KEY
005280     MOVE LK-IN-CITY TO WS-SRCH-KEY
005290     INSPECT WS-SRCH-KEY CONVERTING
005300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
005310         'abcdefghijklmnopqrstuvwxyz'
005320     IF WS-SRCH-KEY = SPACES
005330         ADD 1 TO LK-CITY-UNKNOWN-CNT
005340     ELSE
005350         PERFORM 4050-SCAN-CITY-DIRECT-ENTRY VARYING WS-IDX-WORK
005360                 FROM 1 BY 1
005370                 UNTIL WS-IDX-WORK > LR-CITY-TBL-SIZE
005380         IF LK-OUT-CITY-CODE = SPACES
005390             PERFORM 4100-FUZZY-MATCH-CITY-SCOPED
005400         END-IF
005410         IF LK-OUT-CITY-CODE = SPACES
005420             PERFORM 4200-FUZZY-MATCH-CITY-FALLBACK
005430         END-IF
005440         IF LK-OUT-CITY-CODE = SPACES
005450             PERFORM 4300-CITY-FAILURE-FALLBACK
005460         END-IF
005470     END-IF.
005480*---------------------------------------------------------------*
005490 4050-SCAN-CITY-DIRECT-ENTRY.
005500*---------------------------------------------------------------*
005510     IF LR-CI-TBL-KEY (WS-IDX-WORK) = WS-SRCH-KEY
005520        AND (LK-OUT-STATE-CODE = SPACES OR
005530             LR-CI-TBL-STA-CODE (WS-IDX-WORK) =
005540                 LK-OUT-STATE-CODE (1:5))
005550         MOVE LR-CI-TBL-CODE (WS-IDX-WORK)
005560             TO LK-OUT-CITY-CODE
005570         MOVE LR-CI-TBL-DISPLAY (WS-IDX-WORK)
005580             TO LK-OUT-CITY-DISPLAY
005590         MOVE WS-IDX-WORK TO WS-CITY-MATCH-IDX
005600         ADD 1 TO LK-CITY-DIRECT-CNT
005610         MOVE LR-CITY-TBL-SIZE TO WS-IDX-WORK
005620     END-IF.
005630*---------------------------------------------------------------*
005640 4100-FUZZY-MATCH-CITY-SCOPED.
005650*---------------------------------------------------------------*
005660     MOVE ZERO TO WS-BEST-RATIO WS-BEST-IDX
005670     PERFORM 4150-SCAN-CITY-SCOPED-ENTRY VARYING WS-IDX-WORK
005680             FROM 1 BY 1
005690             UNTIL WS-IDX-WORK > LR-CITY-TBL-SIZE
005700     IF WS-BEST-RATIO >= 75
005710         MOVE LR-CI-TBL-CODE (WS-BEST-IDX) TO LK-OUT-CITY-CODE
005720         MOVE LR-CI-TBL-DISPLAY (WS-BEST-IDX)
005730             TO LK-OUT-CITY-DISPLAY
005740         MOVE WS-BEST-IDX TO WS-CITY-MATCH-IDX
005750         ADD 1 TO LK-CITY-DIRECT-CNT
005760     END-IF.
005770*---------------------------------------------------------------*
005780 4150-SCAN-CITY-SCOPED-ENTRY.
005790*---------------------------------------------------------------*
005800     IF LK-OUT-STATE-CODE = SPACES OR
005810        LR-CI-TBL-STA-CODE (WS-IDX-WORK) =
005820            LK-OUT-STATE-CODE (1:5)
005830         PERFORM 5200-COMPUTE-CITY-SIMILARITY
005840         IF WS-THIS-RATIO > WS-BEST-RATIO
005850             MOVE WS-THIS-RATIO TO WS-BEST-RATIO
005860             MOVE WS-IDX-WORK   TO WS-BEST-IDX
005870         END-IF
005880     END-IF.
005890*---------------------------------------------------------------*
005900 4200-FUZZY-MATCH-CITY-FALLBACK.
005910*---------------------------------------------------------------*
005920*    THE SCOPED SEARCH MISSED - RETRY AGAINST THE WHOLE CITY
005930*    TABLE WITH NO STATE/COUNTRY CONSTRAINT (CR-5140).  A HIT
005940*    HERE IS LESS RELIABLE SO IT IS COUNTED SEPARATELY.
005950     MOVE ZERO TO WS-BEST-RATIO WS-BEST-IDX
005960     PERFORM 4250-SCAN-CITY-FALLBACK-ENTRY VARYING WS-IDX-WORK
005970             FROM 1 BY 1
005980             UNTIL WS-IDX-WORK > LR-CITY-TBL-SIZE
005990     IF WS-BEST-RATIO >= 75
006000         MOVE LR-CI-TBL-CODE (WS-BEST-IDX) TO LK-OUT-CITY-CODE
006010         MOVE LR-CI-TBL-DISPLAY (WS-BEST-IDX)
006020             TO LK-OUT-CITY-DISPLAY
006030         MOVE WS-BEST-IDX TO WS-CITY-MATCH-IDX
006040         ADD 1 TO LK-CITY-FALLBACK-CNT
006050     END-IF.
006060*---------------------------------------------------------------*
006070 4250-SCAN-CITY-FALLBACK-ENTRY.
006080*---------------------------------------------------------------*
006090     PERFORM 5200-COMPUTE-CITY-SIMILARITY
006100     IF WS-THIS-RATIO > WS-BEST-RATIO
006110         MOVE WS-THIS-RATIO TO WS-BEST-RATIO
006120         MOVE WS-IDX-WORK   TO WS-BEST-IDX
006130     END-IF.
006140*---------------------------------------------------------------*
006150 4300-CITY-FAILURE-FALLBACK.
006160*---------------------------------------------------------------*
006170*    NO LOOKUP METHOD RESOLVED THE CITY (CR-5420).  BEFORE COUNTING
006180*    IT UNKNOWN, CHECK WHETHER THE CALLER ACTUALLY HANDED US A
006190*    STATE NAME IN THE CITY FIELD, THEN TRY PULLING A CITY
006200*    CANDIDATE OUT OF THE FULL ADDRESS TEXT.
006210     PERFORM 4310-CHECK-CITY-IS-STATE-NAME VARYING WS-IDX-WORK
006220             FROM 1 BY 1 UNTIL WS-IDX-WORK > LR-STATE-TBL-SIZE
006230     IF LK-OUT-STATE-CODE = SPACES
006240         PERFORM 4400-EXTRACT-CITY-FROM-ADDRESS
006250     END-IF
006260     IF LK-OUT-CITY-CODE = SPACES
006270         ADD 1 TO LK-CITY-UNKNOWN-CNT
006280     END-IF.
006290*---------------------------------------------------------------*
006300 4310-CHECK-CITY-IS-STATE-NAME.
006310*---------------------------------------------------------------*
006320     IF LR-ST-TBL-KEY (WS-IDX-WORK) = WS-SRCH-KEY
006330         MOVE LR-ST-TBL-ISO-3166 (WS-IDX-WORK) TO LK-OUT-STATE-CODE
006340         MOVE LR-ST-TBL-DISPLAY (WS-IDX-WORK) TO LK-OUT-STATE-DISPLAY
006350         MOVE LR-STATE-TBL-SIZE TO WS-IDX-WORK
006360     END-IF.
006370*---------------------------------------------------------------*
006380 4400-EXTRACT-CITY-FROM-ADDRESS.
006390*---------------------------------------------------------------*
006400*    LAST-DITCH CITY RECOVERY (CR-5420).  THE FEED SOMETIMES CARRIES
006410*    THE REAL CITY NAME SOMEWHERE INSIDE THE FULL ADDRESS TEXT WHEN
006420*    THE DEDICATED CITY FIELD IS BAD.  SPLIT THE ADDRESS ON
006430*    COMMAS/SEMICOLONS, KEEP THE LAST THREE PIECES, AND TRY EACH ONE
006440*    AS A CITY CANDIDATE STARTING WITH THE LAST.
006450     MOVE LK-IN-FULL-ADDRESS TO WS-ADDR-TEXT
006460     INSPECT WS-ADDR-TEXT CONVERTING
006470         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
006480         'abcdefghijklmnopqrstuvwxyz'
006490     MOVE SPACES TO WS-ADDR-TOK-1 WS-ADDR-TOK-2 WS-ADDR-TOK-3
006500         WS-ADDR-CUR-TOK
006510     MOVE ZERO   TO WS-ADDR-CUR-LEN
006520     PERFORM 4410-SCAN-ONE-ADDR-CHAR VARYING WS-ADDR-POS
006530             FROM 1 BY 1 UNTIL WS-ADDR-POS > 81
006540     PERFORM 4420-COMMIT-ADDR-TOKEN
006550     MOVE WS-ADDR-TOK-3 TO WS-SRCH-KEY
006560     PERFORM 4430-TRY-ADDR-CANDIDATE
006570     IF LK-OUT-CITY-CODE = SPACES AND LK-OUT-STATE-CODE = SPACES
006580         MOVE WS-ADDR-TOK-2 TO WS-SRCH-KEY
006590         PERFORM 4430-TRY-ADDR-CANDIDATE
006600     END-IF
006610     IF LK-OUT-CITY-CODE = SPACES AND LK-OUT-STATE-CODE = SPACES
006620         MOVE WS-ADDR-TOK-1 TO WS-SRCH-KEY
006630         PERFORM 4430-TRY-ADDR-CANDIDATE
006640     END-IF.
006650*---------------------------------------------------------------*
006660 4410-SCAN-ONE-ADDR-CHAR.
006670*---------------------------------------------------------------*
006680     IF WS-ADDR-CHAR (WS-ADDR-POS) = ',' OR
006690        WS-ADDR-CHAR (WS-ADDR-POS) = ';'
006700         PERFORM 4420-COMMIT-ADDR-TOKEN
006710     ELSE
006720         IF WS-ADDR-CUR-LEN < 30
006730             ADD 1 TO WS-ADDR-CUR-LEN
006740             MOVE WS-ADDR-CHAR (WS-ADDR-POS)
006750                 TO WS-ADDR-CUR-TOK (WS-ADDR-CUR-LEN:1)
006760         END-IF
006770     END-IF.
006780*---------------------------------------------------------------*
006790 4420-COMMIT-ADDR-TOKEN.
006800*---------------------------------------------------------------*
006810     IF WS-ADDR-CUR-LEN > 0
006820         MOVE WS-ADDR-TOK-2 TO WS-ADDR-TOK-1
006830         MOVE WS-ADDR-TOK-3 TO WS-ADDR-TOK-2
006840         MOVE WS-ADDR-CUR-TOK TO WS-ADDR-TOK-3
006850         MOVE SPACES TO WS-ADDR-CUR-TOK
006860         MOVE ZERO TO WS-ADDR-CUR-LEN
006870     END-IF.
006880*---------------------------------------------------------------*
006890 4430-TRY-ADDR-CANDIDATE.
006900*---------------------------------------------------------------*
006910     IF WS-SRCH-KEY NOT = SPACES AND WS-SRCH-KEY IS ALPHABETIC
006920         PERFORM 4050-SCAN-CITY-DIRECT-ENTRY VARYING WS-IDX-WORK
006930                 FROM 1 BY 1 UNTIL WS-IDX-WORK > LR-CITY-TBL-SIZE
006940         IF LK-OUT-CITY-CODE = SPACES
006950             PERFORM 4100-FUZZY-MATCH-CITY-SCOPED
006960         END-IF
006970         IF LK-OUT-CITY-CODE = SPACES
006980             PERFORM 4200-FUZZY-MATCH-CITY-FALLBACK
006990         END-IF
007000         IF LK-OUT-CITY-CODE = SPACES AND LK-OUT-STATE-CODE = SPACES
007010             PERFORM 4310-CHECK-CITY-IS-STATE-NAME VARYING WS-IDX-WORK
007020                     FROM 1 BY 1 UNTIL WS-IDX-WORK > LR-STATE-TBL-SIZE
007030         END-IF
007040     END-IF.
007050*---------------------------------------------------------------*
007060 5000-COMPUTE-SIMILARITY.
007070*---------------------------------------------------------------*
007080*    HOME-GROWN APPROXIMATE-MATCH RATIO - NO VENDOR STRING
007090*    LIBRARY IS AVAILABLE ON THIS BOX.  COUNTS CHARACTERS THAT
007100*    LINE UP IN THE SAME POSITION BETWEEN THE SEARCH KEY AND THE
007110*    CANDIDATE, SCALED AGAINST THE LONGER OF THE TWO STRINGS.
007120     MOVE WS-SRCH-KEY TO WS-GENERIC-TEXT-A
007130     MOVE LR-CO-TBL-KEY (WS-IDX-WORK) TO WS-GENERIC-TEXT-B
007140     PERFORM 5900-RATIO-CORE
007150     MOVE WS-RAT-RATIO TO WS-THIS-RATIO.
007160*---------------------------------------------------------------*
007170 5100-COMPUTE-STATE-SIMILARITY.
007180*---------------------------------------------------------------*
007190     MOVE WS-SRCH-KEY TO WS-GENERIC-TEXT-A
007200     MOVE LR-ST-TBL-KEY (WS-IDX-WORK) TO WS-GENERIC-TEXT-B
007210     PERFORM 5900-RATIO-CORE
007220     MOVE WS-RAT-RATIO TO WS-THIS-RATIO.
007230*---------------------------------------------------------------*
007240 5200-COMPUTE-CITY-SIMILARITY.
007250*---------------------------------------------------------------*
007260     MOVE WS-SRCH-KEY TO WS-GENERIC-TEXT-A
007270     MOVE LR-CI-TBL-KEY (WS-IDX-WORK) TO WS-GENERIC-TEXT-B
007280     PERFORM 5900-RATIO-CORE
007290     MOVE WS-RAT-RATIO TO WS-THIS-RATIO.
007300*---------------------------------------------------------------*
007310 5900-RATIO-CORE.
007320*---------------------------------------------------------------*
007330     MOVE ZERO TO WS-RAT-LEN-A WS-RAT-LEN-B WS-RAT-MATCHES
007340     PERFORM 5950-MEASURE-ONE-POS VARYING WS-RAT-POS
007350             FROM 1 BY 1 UNTIL WS-RAT-POS > 30
007360     IF WS-RAT-LEN-A >= WS-RAT-LEN-B
007370         MOVE WS-RAT-LEN-A TO WS-RAT-LONGER
007380     ELSE
007390         MOVE WS-RAT-LEN-B TO WS-RAT-LONGER
007400     END-IF
007410     IF WS-RAT-LONGER = 0
007420         MOVE ZERO TO WS-RAT-RATIO
007430     ELSE
007440         PERFORM 5970-COMPARE-ONE-POS VARYING WS-RAT-POS
007450                 FROM 1 BY 1
007460                 UNTIL WS-RAT-POS > WS-RAT-LONGER
007470         IF WS-GENERIC-TEXT-A (1:WS-RAT-LEN-A) =
007480            WS-GENERIC-TEXT-B (1:WS-RAT-LEN-A) AND
007490            WS-RAT-LEN-A > 0
007500             MOVE WS-RAT-LEN-A TO WS-RAT-MATCHES
007510         END-IF
007520         COMPUTE WS-RAT-RATIO =
007530             (WS-RAT-MATCHES * 100) / WS-RAT-LONGER
007540     END-IF.
007550*---------------------------------------------------------------*
007560 5950-MEASURE-ONE-POS.
007570*---------------------------------------------------------------*
007580     IF WS-RATIO-CHAR-A (WS-RAT-POS) NOT = SPACE
007590         MOVE WS-RAT-POS TO WS-RAT-LEN-A
007600     END-IF
007610     IF WS-RATIO-CHAR-B (WS-RAT-POS) NOT = SPACE
007620         MOVE WS-RAT-POS TO WS-RAT-LEN-B
007630     END-IF.
007640*---------------------------------------------------------------*
007650 5970-COMPARE-ONE-POS.
007660*---------------------------------------------------------------*
007670     IF WS-RATIO-CHAR-A (WS-RAT-POS) =
007680        WS-RATIO-CHAR-B (WS-RAT-POS)
007690         ADD 1 TO WS-RAT-MATCHES
007700     END-IF.
