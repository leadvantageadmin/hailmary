000100*****************************************************************
000110* PROGRAM NAME:    CBL-INGEST
000120* ORIGINAL AUTHOR: R. HALVORSEN
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        TICKET   MAINTENANCE REQUIREMENT
000160* --------- ------------  -------  --------------------------
000170* 03/14/94  RHALVORSEN    CR-4402  INITIAL RELEASE - CUSTOMER
000180*                                  INGEST BATCH FOR THE CRM
000190*                                  CONVERSION PROJECT.
000200* 08/02/94  RHALVORSEN    CR-4471  ADD MOBILE-PHONE AND
000210*                                  JOB-TITLE-LINK FIELDS TO
000220*                                  MATCH REVISED FEED LAYOUT.
000230* 01/19/95  TPELLETIER    CR-4508  EMPLOYEE-SIZE PARSE: ACCEPT
000240*                                  THE 'T0' TYPO FOR 'TO' SEEN
000250*                                  IN THE VENDOR EXTRACT.
000260* 07/11/95  TPELLETIER    CR-4560  REVENUE PARSE: STRIP USD,
000270*                                  DOLLAR SIGN AND COMMAS.
000280* 02/06/96  SANDRADE      CR-4623  SKIP EMPLOYEE-SIZE TEXT THAT
000290*                                  IS REALLY AN INDUSTRY LABEL.
000300* 11/25/96  SANDRADE      CR-4699  CALL CBL-STDZLOC FOR CITY,
000310*                                  STATE AND COUNTRY CODES.
000320* 05/02/97  DWESCOTT      CR-4744  LAST-ONE-WINS REWRITE WHEN
000330*                                  EXT-ID REPEATS IN THE FEED.
000340* 12/15/97  DWESCOTT      CR-4801  STAMP CUST-SEQ-NO SO A LATER
000350*                                  PASS CAN WALK INPUT ORDER.
000360* 09/09/98  KFENNIMORE    CR-4890  Y2K REVIEW - DATE-WRITTEN AND
000370*                                  DATE-COMPILED USE 4-DIGIT
000380*                                  YEARS, NO WINDOWING NEEDED.
000390* 03/03/99  KFENNIMORE    CR-4915  Y2K REVIEW - CONFIRMED NO
000400*                                  2-DIGIT YEAR FIELDS EXIST IN
000410*                                  ANY RECORD PROCESSED HERE.
000420* 10/21/99  KFENNIMORE    CR-4977  DELIMITER SNIFF: RECOGNIZE
000430*                                  SEMICOLON-DELIMITED HEADERS.
000440* 06/14/00  MOKONKWO      CR-5044  WRITE STATS-OUT HANDOFF
000450*                                  RECORD FOR CBL-NORMALZ.
000460* 02/27/02  MOKONKWO      CR-5210  REVENUE PARSE: TRUNCATE, DO
000470*                                  NOT ROUND, ON K/M/B SUFFIX.
000480* 08/19/04  MOKONKWO      CR-5388  TRIM CI-EMAIL-ADDR BEFORE THE
000490*                                  CUST-ID FALLBACK TEST SO A
000500*                                  BLANK-PADDED ADDRESS DOES NOT
000510*                                  FORCE THE SEQ-NO FALLBACK.
000520* 10/12/04  MOKONKWO      CR-5431  ADD CO-REVENUE-DISPLAY - THE
000530*                                  DOWNSTREAM CRM SCREEN WANTS A
000540*                                  HUMAN-READABLE $/K/M/B FIGURE
000550*                                  INSTEAD OF THE RAW WHOLE-DOLLAR
000560*                                  AMOUNT.
000570*****************************************************************
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.  CBL-INGEST.
000600 AUTHOR.        R. HALVORSEN.
000610 INSTALLATION.  DATAMARK SYSTEMS INC.
000620 DATE-WRITTEN.  03/14/1994.
000630 DATE-COMPILED.
000640 SECURITY.      CONFIDENTIAL - CUSTOMER DATA.
000650*===============================================================*
000660* READS THE DELIMITED CUSTOMER FEED, CLEANS AND PARSES EVERY
000670* FIELD, CALLS CBL-STDZLOC TO STANDARDIZE CITY/STATE/COUNTRY,
000680* AND WRITES THE ENRICHED CUSTOMER-OUT MASTER.  CBL-NORMALZ
000690* TAKES CUSTOMER-OUT FROM HERE TO BUILD COMPANY AND PROSPECT.
000700*===============================================================*
000710 ENVIRONMENT DIVISION.
000720*---------------------------------------------------------------*
000730 CONFIGURATION SECTION.
000740*---------------------------------------------------------------*
000750 SOURCE-COMPUTER. IBM-3081.
000760 OBJECT-COMPUTER. IBM-3081.
000770 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000780*---------------------------------------------------------------*
000790 INPUT-OUTPUT SECTION.
000800*---------------------------------------------------------------*
000810 FILE-CONTROL.
000820     SELECT CUSTOMER-IN ASSIGN TO CUSTIN
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS  IS CUSTOMER-IN-STATUS.
000850*
000860     SELECT CUSTOMER-OUT ASSIGN TO CUSTOUT
000870         ORGANIZATION IS INDEXED
000880         ACCESS MODE  IS DYNAMIC
000890         RECORD KEY   IS CO-EXT-ID
000900         ALTERNATE RECORD KEY IS CO-CUST-SEQ-NO
000910         FILE STATUS  IS CUSTOMER-OUT-STATUS.
000920*
000930     SELECT STATS-OUT ASSIGN TO STATSOUT
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS  IS STATS-OUT-STATUS.
000960*===============================================================*
000970 DATA DIVISION.
000980*---------------------------------------------------------------*
000990 FILE SECTION.
001000*---------------------------------------------------------------*
001010 FD  CUSTOMER-IN
001020     LABEL RECORDS ARE STANDARD.
001030 01  CUSTOMER-IN-LINE.
001040     05  CI-LINE-TEXT            PIC X(600).
001050     05  FILLER                  PIC X(01).
001060*---------------------------------------------------------------*
001070 FD  CUSTOMER-OUT
001080     LABEL RECORDS ARE STANDARD.
001090     COPY CUSTOUT.
001100*---------------------------------------------------------------*
001110 FD  STATS-OUT
001120     LABEL RECORDS ARE STANDARD.
001130     COPY STATS.
001140*---------------------------------------------------------------*
001150 WORKING-STORAGE SECTION.
001160*---------------------------------------------------------------*
001170 01  WS-FILE-STATUSES.
001180     05  CUSTOMER-IN-STATUS      PIC X(02).
001190         88  CUSTOMER-IN-OK             VALUE '00'.
001200         88  CUSTOMER-IN-EOF            VALUE '10'.
001210     05  CUSTOMER-OUT-STATUS     PIC X(02).
001220         88  CUSTOMER-OUT-OK            VALUE '00'.
001230         88  CUSTOMER-OUT-NOTFND        VALUE '23'.
001240     05  STATS-OUT-STATUS        PIC X(02).
001250         88  STATS-OUT-OK               VALUE '00'.
001260     05  FILLER                  PIC X(02).
001270*
001280 01  WS-SWITCHES.
001290     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
001300         88  WS-EOF                     VALUE 'Y'.
001310     05  WS-DELIMITER            PIC X(01) VALUE ','.
001320     05  FILLER                  PIC X(05).
001330*
001340 01  WS-COUNTERS.
001350     05  WS-RECORD-SEQ-NO        PIC 9(09) COMP VALUE ZERO.
001360     05  WS-ROWS-READ            PIC 9(09) COMP VALUE ZERO.
001370     05  WS-CUSTOMERS-WRITTEN    PIC 9(09) COMP VALUE ZERO.
001380     05  WS-SEMICOLON-CNT        PIC 9(04) COMP VALUE ZERO.
001390     05  WS-COMMA-CNT            PIC 9(04) COMP VALUE ZERO.
001400     05  FILLER                  PIC X(04).
001410*
001420*    SEQ-NO EDITED FOR THE 'customer_<seq>' FALLBACK ID
001430 01  WS-SEQ-EDIT                 PIC Z(8)9.
001440 01  WS-SEQ-EDIT-WORK            PIC X(09).
001450*
001460*    CLEANED CUSTOMER FIELDS - UNSTRUNG FROM CI-LINE-TEXT
001470     COPY CUSTIN.
001480*
001490*    STANDARDIZER CALL BLOCK AND RUNNING MATCH COUNTERS
001500     COPY LOCSTAT.
001510*
001520*    GENERAL-PURPOSE LEFT-JUSTIFY / SUBSTRING-SCAN WORK AREA
001530 01  WS-TRIM-WORK                PIC X(60).
001540 01  WS-TRIM-CHAR-TBL REDEFINES WS-TRIM-WORK.
001550     05  WS-TRIM-CHAR            PIC X(01) OCCURS 60 TIMES.
001560 01  WS-LEAD-SPACES              PIC 9(02) COMP.
001570*
001580 01  WS-GENERIC-WORK.
001590     05  WS-GENERIC-TEXT         PIC X(20).
001600     05  WS-GENERIC-CHAR-TBL REDEFINES WS-GENERIC-TEXT.
001610         10  WS-GENERIC-CHAR     PIC X(01) OCCURS 20 TIMES.
001620     05  WS-GENERIC-LEN          PIC 9(02) COMP.
001630     05  WS-GENERIC-NUM-SW       PIC X(01).
001640         88  WS-GENERIC-IS-NUMERIC     VALUE 'Y'.
001650         88  WS-GENERIC-NOT-NUMERIC    VALUE 'N'.
001660     05  WS-GENERIC-RESULT       PIC 9(07).
001670     05  FILLER                  PIC X(05).
001680*
001690 01  WS-SCAN-POS                 PIC 9(02) COMP.
001700 01  WS-CHK-POS                  PIC 9(02) COMP.
001710 01  WS-PHRASE-IDX               PIC 9(02) COMP.
001720*
001730*    EMPLOYEE-SIZE PARSE WORK AREA
001740 01  WS-EMPSIZE-WORK.
001750     05  WS-EMPSIZE-TEXT         PIC X(20).
001760     05  WS-EMPSIZE-LEN          PIC 9(02) COMP.
001770     05  WS-EMPSIZE-SEP-POS      PIC 9(02) COMP.
001780     05  WS-EMPSIZE-SEP-LEN      PIC 9(01) COMP.
001790     05  WS-EMPSIZE-REJECT-SW    PIC X(01).
001800         88  WS-EMPSIZE-REJECTED       VALUE 'Y'.
001810     05  WS-EMPSIZE-PLUS-SW      PIC X(01).
001820         88  WS-EMPSIZE-OPEN-ENDED     VALUE 'Y'.
001830     05  FILLER                  PIC X(05).
001840*
001850*    14 PHRASES THAT MEAN "NOT REALLY AN EMPLOYEE COUNT"
001860 01  WS-BANNED-PHRASES.
001870     05  FILLER   PIC X(30) VALUE 'information technology'.
001880     05  FILLER   PIC X(30) VALUE 'other'.
001890     05  FILLER   PIC X(30) VALUE 'sales'.
001900     05  FILLER   PIC X(30) VALUE 'marketing'.
001910     05  FILLER   PIC X(30) VALUE 'finance'.
001920     05  FILLER   PIC X(30) VALUE 'human resources'.
001930     05  FILLER   PIC X(30) VALUE 'operations'.
001940     05  FILLER   PIC X(30) VALUE 'compliance'.
001950     05  FILLER   PIC X(30) VALUE 'business development'.
001960     05  FILLER   PIC X(30) VALUE 'linkedin.com'.
001970     05  FILLER   PIC X(30) VALUE 'http'.
001980     05  FILLER   PIC X(30) VALUE 'www'.
001990     05  FILLER   PIC X(30) VALUE 'qq'.
002000     05  FILLER   PIC X(30) VALUE 'operation'.
002010 01  WS-BANNED-PHRASE-TBL REDEFINES WS-BANNED-PHRASES.
002020     05  WS-BANNED-PHRASE OCCURS 14 TIMES PIC X(30).
002030*
002040 01  WS-SCAN-PHRASE               PIC X(30).
002050 01  WS-SCAN-PHRASE-LEN           PIC 9(02) COMP.
002060*
002070*    REVENUE PARSE WORK AREA
002080 01  WS-REVENUE-WORK.
002090     05  WS-REV-TEXT             PIC X(15).
002100     05  WS-REV-LEN              PIC 9(02) COMP.
002110     05  WS-REV-SUFFIX           PIC X(01).
002120     05  WS-REV-DOT-POS          PIC 9(02) COMP.
002130     05  WS-REV-INT-LEN          PIC 9(02) COMP.
002140     05  WS-REV-FRAC-LEN         PIC 9(02) COMP.
002150     05  WS-REV-INT-VAL          PIC 9(13) COMP.
002160     05  WS-REV-FRAC-VAL         PIC 9(04) COMP.
002170     05  WS-REV-FRAC-DIVISOR     PIC 9(05) COMP.
002180     05  WS-REV-MULTIPLIER       PIC 9(10) COMP.
002190     05  WS-REV-RESULT           PIC 9(15) COMP.
002200     05  FILLER                  PIC X(05).
002210*
002220*    REVENUE DISPLAY-FORMATTING WORK AREA (CR-5431) - SCALES
002230*    CO-REVENUE-USD-N DOWN TO K/M/B FOR THE HUMAN-READABLE FIELD
002240*    CARRIED ON CUSTOMER-OUT AS CO-REVENUE-DISPLAY.
002250 01  WS-REVD-WORK.
002260     05  WS-REVD-WHOLE           PIC 9(11) COMP.
002270     05  WS-REVD-REM             PIC 9(11) COMP.
002280     05  WS-REVD-TENTHS          PIC 9(02) COMP.
002290     05  WS-REVD-EDIT-WHOLE      PIC Z(10)9.
002300     05  WS-REVD-EDIT-TENTHS     PIC 9.
002310     05  FILLER                  PIC X(05).
002320*===============================================================*
002330 PROCEDURE DIVISION.
002340*---------------------------------------------------------------*
002350 0000-MAIN-PARAGRAPH.
002360*---------------------------------------------------------------*
002370     PERFORM 1000-OPEN-FILES
002380     PERFORM 1100-READ-HEADER-LINE
002390     PERFORM 2000-PROCESS-CUSTOMERS UNTIL WS-EOF
002400     PERFORM 3000-CLOSE-AND-FINISH
002410     GOBACK.
002420*---------------------------------------------------------------*
002430 1000-OPEN-FILES.
002440*---------------------------------------------------------------*
002450     OPEN INPUT  CUSTOMER-IN
002460     OPEN OUTPUT CUSTOMER-OUT
002470     CLOSE       CUSTOMER-OUT
002480     OPEN I-O    CUSTOMER-OUT
002490     OPEN OUTPUT STATS-OUT
002500     IF NOT CUSTOMER-IN-OK
002510         DISPLAY 'CUSTOMER-IN OPEN FAILED, STATUS ',
002520             CUSTOMER-IN-STATUS
002530         SET WS-EOF TO TRUE
002540     END-IF.
002550*---------------------------------------------------------------*
002560 1100-READ-HEADER-LINE.
002570*---------------------------------------------------------------*
002580     READ CUSTOMER-IN
002590         AT END
002600             SET WS-EOF TO TRUE
002610         NOT AT END
002620             PERFORM 1200-DETECT-DELIMITER
002630     END-READ.
002640*---------------------------------------------------------------*
002650 1200-DETECT-DELIMITER.
002660*---------------------------------------------------------------*
002670     MOVE ZERO TO WS-SEMICOLON-CNT WS-COMMA-CNT
002680     INSPECT CI-LINE-TEXT TALLYING WS-SEMICOLON-CNT
002690         FOR ALL ';'
002700     INSPECT CI-LINE-TEXT TALLYING WS-COMMA-CNT
002710         FOR ALL ','
002720     IF WS-SEMICOLON-CNT > 0 AND WS-SEMICOLON-CNT > WS-COMMA-CNT
002730         MOVE ';' TO WS-DELIMITER
002740     ELSE
002750         MOVE ',' TO WS-DELIMITER
002760     END-IF.
002770*---------------------------------------------------------------*
002780 2000-PROCESS-CUSTOMERS.
002790*---------------------------------------------------------------*
002800     PERFORM 2010-READ-CUSTOMER-IN
002810     IF NOT WS-EOF
002820         PERFORM 2020-SPLIT-CUSTOMER-FIELDS
002830         PERFORM 2100-CLEAN-FIELDS
002840         PERFORM 2200-BUILD-CUST-ID
002850         PERFORM 2210-BUILD-FULL-ADDRESS
002860         PERFORM 2300-PARSE-EMPLOYEE-SIZE
002870         PERFORM 2400-PARSE-REVENUE
002880         PERFORM 2500-CALL-STANDARDIZER
002890         PERFORM 2600-WRITE-CUSTOMER-OUT
002900         ADD 1 TO WS-ROWS-READ
002910         ADD 1 TO WS-RECORD-SEQ-NO
002920     END-IF.
002930*---------------------------------------------------------------*
002940 2010-READ-CUSTOMER-IN.
002950*---------------------------------------------------------------*
002960     READ CUSTOMER-IN
002970         AT END
002980             SET WS-EOF TO TRUE
002990     END-READ.
003000*---------------------------------------------------------------*
003010 2020-SPLIT-CUSTOMER-FIELDS.
003020*---------------------------------------------------------------*
003030     UNSTRING CI-LINE-TEXT DELIMITED BY WS-DELIMITER INTO
003040         CI-SALUTATION,      CI-FIRST-NAME,   CI-LAST-NAME,
003050         CI-EMAIL-ADDR,      CI-COMPANY-NAME, CI-ADDR-LINE-1,
003060         CI-ADDR-LINE-2,     CI-CITY,         CI-STATE,
003070         CI-COUNTRY,         CI-ZIP-CODE,     CI-PHONE,
003080         CI-MOBILE-PHONE,    CI-INDUSTRY,     CI-JOB-TITLE-LEVEL,
003090         CI-JOB-TITLE,       CI-DEPARTMENT,   CI-EMPLOYEE-SIZE,
003100         CI-REVENUE,         CI-JOB-TITLE-LINK,
003110         CI-EMP-SIZE-LINK
003120     END-UNSTRING.
003130*---------------------------------------------------------------*
003140 2100-CLEAN-FIELDS.
003150*---------------------------------------------------------------*
003160*    LEFT-JUSTIFY EVERY FIELD - A BLANK/MISSING VALUE STAYS
003170*    BLANK, WHICH IS OUR NULL FOR CHARACTER FIELDS.
003180     MOVE CI-SALUTATION      TO WS-TRIM-WORK
003190     PERFORM 2190-LEFT-JUSTIFY
003200     MOVE WS-TRIM-WORK (1:10) TO CI-SALUTATION
003210     MOVE CI-FIRST-NAME      TO WS-TRIM-WORK
003220     PERFORM 2190-LEFT-JUSTIFY
003230     MOVE WS-TRIM-WORK (1:25) TO CI-FIRST-NAME
003240     MOVE CI-LAST-NAME       TO WS-TRIM-WORK
003250     PERFORM 2190-LEFT-JUSTIFY
003260     MOVE WS-TRIM-WORK (1:25) TO CI-LAST-NAME
003270     MOVE CI-EMAIL-ADDR      TO WS-TRIM-WORK
003280     PERFORM 2190-LEFT-JUSTIFY
003290     MOVE WS-TRIM-WORK (1:60) TO CI-EMAIL-ADDR
003300     MOVE CI-COMPANY-NAME    TO WS-TRIM-WORK
003310     PERFORM 2190-LEFT-JUSTIFY
003320     MOVE WS-TRIM-WORK (1:40) TO CI-COMPANY-NAME
003330     MOVE CI-ADDR-LINE-1     TO WS-TRIM-WORK
003340     PERFORM 2190-LEFT-JUSTIFY
003350     MOVE WS-TRIM-WORK (1:40) TO CI-ADDR-LINE-1
003360     MOVE CI-ADDR-LINE-2     TO WS-TRIM-WORK
003370     PERFORM 2190-LEFT-JUSTIFY
003380     MOVE WS-TRIM-WORK (1:40) TO CI-ADDR-LINE-2
003390     MOVE CI-CITY            TO WS-TRIM-WORK
003400     PERFORM 2190-LEFT-JUSTIFY
003410     MOVE WS-TRIM-WORK (1:30) TO CI-CITY
003420     MOVE CI-STATE           TO WS-TRIM-WORK
003430     PERFORM 2190-LEFT-JUSTIFY
003440     MOVE WS-TRIM-WORK (1:30) TO CI-STATE
003450     MOVE CI-COUNTRY         TO WS-TRIM-WORK
003460     PERFORM 2190-LEFT-JUSTIFY
003470     MOVE WS-TRIM-WORK (1:30) TO CI-COUNTRY
003480     MOVE CI-ZIP-CODE        TO WS-TRIM-WORK
003490     PERFORM 2190-LEFT-JUSTIFY
003500     MOVE WS-TRIM-WORK (1:10) TO CI-ZIP-CODE
003510     MOVE CI-PHONE           TO WS-TRIM-WORK
003520     PERFORM 2190-LEFT-JUSTIFY
003530     MOVE WS-TRIM-WORK (1:20) TO CI-PHONE
003540     MOVE CI-MOBILE-PHONE    TO WS-TRIM-WORK
003550     PERFORM 2190-LEFT-JUSTIFY
003560     MOVE WS-TRIM-WORK (1:20) TO CI-MOBILE-PHONE
003570     MOVE CI-INDUSTRY        TO WS-TRIM-WORK
003580     PERFORM 2190-LEFT-JUSTIFY
003590     MOVE WS-TRIM-WORK (1:30) TO CI-INDUSTRY
003600     MOVE CI-JOB-TITLE-LEVEL TO WS-TRIM-WORK
003610     PERFORM 2190-LEFT-JUSTIFY
003620     MOVE WS-TRIM-WORK (1:30) TO CI-JOB-TITLE-LEVEL
003630     MOVE CI-JOB-TITLE       TO WS-TRIM-WORK
003640     PERFORM 2190-LEFT-JUSTIFY
003650     MOVE WS-TRIM-WORK (1:40) TO CI-JOB-TITLE
003660     MOVE CI-DEPARTMENT      TO WS-TRIM-WORK
003670     PERFORM 2190-LEFT-JUSTIFY
003680     MOVE WS-TRIM-WORK (1:30) TO CI-DEPARTMENT
003690     MOVE CI-EMPLOYEE-SIZE   TO WS-TRIM-WORK
003700     PERFORM 2190-LEFT-JUSTIFY
003710     MOVE WS-TRIM-WORK (1:20) TO CI-EMPLOYEE-SIZE
003720     MOVE CI-REVENUE         TO WS-TRIM-WORK
003730     PERFORM 2190-LEFT-JUSTIFY
003740     MOVE WS-TRIM-WORK (1:15) TO CI-REVENUE
003750     MOVE CI-JOB-TITLE-LINK  TO WS-TRIM-WORK
003760     PERFORM 2190-LEFT-JUSTIFY
003770     MOVE WS-TRIM-WORK (1:60) TO CI-JOB-TITLE-LINK
003780     MOVE CI-EMP-SIZE-LINK   TO WS-TRIM-WORK
003790     PERFORM 2190-LEFT-JUSTIFY
003800     MOVE WS-TRIM-WORK (1:60) TO CI-EMP-SIZE-LINK.
003810*---------------------------------------------------------------*
003820 2190-LEFT-JUSTIFY.
003830*---------------------------------------------------------------*
003840*    SHARED HELPER - STRIPS LEADING BLANKS FROM WS-TRIM-WORK.
003850*    UNSTRING LEAVES A CSV VALUE'S OWN LEADING SPACES IN PLACE,
003860*    SO A FIELD LIKE ' JOHN' NEEDS THIS BEFORE ANY COMPARE.
003870     MOVE ZERO TO WS-LEAD-SPACES
003880     INSPECT WS-TRIM-WORK TALLYING WS-LEAD-SPACES
003890         FOR LEADING SPACE
003900     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 60
003910         MOVE WS-TRIM-WORK (WS-LEAD-SPACES + 1:) TO WS-TRIM-WORK
003920     END-IF.
003930*---------------------------------------------------------------*
003940 2200-BUILD-CUST-ID.
003950*---------------------------------------------------------------*
003960     IF CI-EMAIL-ADDR = SPACES
003970         MOVE WS-RECORD-SEQ-NO TO WS-SEQ-EDIT
003980         MOVE WS-SEQ-EDIT TO WS-SEQ-EDIT-WORK
003990         MOVE WS-SEQ-EDIT-WORK TO WS-TRIM-WORK
004000         PERFORM 2190-LEFT-JUSTIFY
004010         MOVE SPACES TO CO-CUST-ID
004020         STRING 'customer_' DELIMITED BY SIZE
004030             WS-TRIM-WORK (1:9) DELIMITED BY SPACE
004040             INTO CO-CUST-ID
004050     ELSE
004060         MOVE CI-EMAIL-ADDR TO CO-CUST-ID
004070     END-IF
004080     MOVE CO-CUST-ID TO CO-EXT-ID
004090     MOVE 'csv' TO CO-EXT-SOURCE.
004100*---------------------------------------------------------------*
004110 2210-BUILD-FULL-ADDRESS.
004120*---------------------------------------------------------------*
004130     IF CI-ADDR-LINE-1 NOT = SPACES AND
004140        CI-ADDR-LINE-2 NOT = SPACES
004150         STRING CI-ADDR-LINE-1 DELIMITED BY SIZE
004160                ' '           DELIMITED BY SIZE
004170                CI-ADDR-LINE-2 DELIMITED BY SIZE
004180                INTO CO-FULL-ADDRESS
004190     ELSE
004200         IF CI-ADDR-LINE-1 NOT = SPACES
004210             MOVE CI-ADDR-LINE-1 TO CO-FULL-ADDRESS
004220         ELSE
004230             IF CI-ADDR-LINE-2 NOT = SPACES
004240                 MOVE CI-ADDR-LINE-2 TO CO-FULL-ADDRESS
004250             ELSE
004260                 MOVE SPACES TO CO-FULL-ADDRESS
004270             END-IF
004280         END-IF
004290     END-IF.
004300*---------------------------------------------------------------*
004310 2300-PARSE-EMPLOYEE-SIZE.
004320*---------------------------------------------------------------*
004330     MOVE ZERO  TO CO-MIN-EMP-SIZE-N CO-MAX-EMP-SIZE-N
004340     SET CO-MIN-EMP-SIZE-IS-NULL TO TRUE
004350     SET CO-MAX-EMP-SIZE-IS-NULL TO TRUE
004360     IF CI-EMPLOYEE-SIZE NOT = SPACES
004370         MOVE CI-EMPLOYEE-SIZE TO WS-EMPSIZE-TEXT
004380         INSPECT WS-EMPSIZE-TEXT CONVERTING
004390             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
004400             'abcdefghijklmnopqrstuvwxyz'
004410         MOVE 'N' TO WS-EMPSIZE-REJECT-SW
004420         PERFORM 2310-CHECK-EMPSIZE-REJECT
004430         IF NOT WS-EMPSIZE-REJECTED
004440             PERFORM 2320-STRIP-EMPSIZE-SUFFIX
004450             PERFORM 2330-SPLIT-EMPSIZE-RANGE
004460         END-IF
004470     END-IF.
004480*---------------------------------------------------------------*
004490 2310-CHECK-EMPSIZE-REJECT.
004500*---------------------------------------------------------------*
004510     PERFORM 2311-SCAN-ONE-BANNED-PHRASE VARYING WS-PHRASE-IDX
004520             FROM 1 BY 1
004530             UNTIL WS-PHRASE-IDX > 14 OR WS-EMPSIZE-REJECTED.
004540*---------------------------------------------------------------*
004550 2311-SCAN-ONE-BANNED-PHRASE.
004560*---------------------------------------------------------------*
004570     MOVE WS-BANNED-PHRASE (WS-PHRASE-IDX) TO WS-SCAN-PHRASE
004580     PERFORM 2312-FIND-PHRASE-LEN
004590     PERFORM 2314-SCAN-EMPSIZE-FOR-PHRASE.
004600*---------------------------------------------------------------*
004610 2312-FIND-PHRASE-LEN.
004620*---------------------------------------------------------------*
004630     MOVE 30 TO WS-SCAN-PHRASE-LEN
004640     PERFORM 2313-STRIP-TRAILING-BLANK
004650             UNTIL WS-SCAN-PHRASE-LEN = 0
004660             OR WS-SCAN-PHRASE (WS-SCAN-PHRASE-LEN:1) NOT = SPACE.
004670*---------------------------------------------------------------*
004680 2313-STRIP-TRAILING-BLANK.
004690*---------------------------------------------------------------*
004700     SUBTRACT 1 FROM WS-SCAN-PHRASE-LEN.
004710*---------------------------------------------------------------*
004720 2314-SCAN-EMPSIZE-FOR-PHRASE.
004730*---------------------------------------------------------------*
004740     IF WS-SCAN-PHRASE-LEN > 0 AND WS-SCAN-PHRASE-LEN <= 20
004750         PERFORM 2315-CHECK-PHRASE-AT-POS VARYING WS-SCAN-POS
004760                 FROM 1 BY 1
004770                 UNTIL WS-SCAN-POS > (21 - WS-SCAN-PHRASE-LEN)
004780                     OR WS-EMPSIZE-REJECTED
004790     END-IF.
004800*---------------------------------------------------------------*
004810 2315-CHECK-PHRASE-AT-POS.
004820*---------------------------------------------------------------*
004830     IF WS-EMPSIZE-TEXT (WS-SCAN-POS:WS-SCAN-PHRASE-LEN)
004840             = WS-SCAN-PHRASE (1:WS-SCAN-PHRASE-LEN)
004850         MOVE 'Y' TO WS-EMPSIZE-REJECT-SW
004860     END-IF.
004870*---------------------------------------------------------------*
004880 2320-STRIP-EMPSIZE-SUFFIX.
004890*---------------------------------------------------------------*
004900     MOVE WS-EMPSIZE-TEXT TO WS-GENERIC-TEXT
004910     PERFORM 2395-FIND-GENERIC-LEN
004920     MOVE WS-GENERIC-LEN TO WS-EMPSIZE-LEN
004930     IF WS-EMPSIZE-LEN >= 9 AND
004940        WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 8:9) = 'employees'
004950         MOVE SPACES TO WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 8:9)
004960     ELSE
004970         IF WS-EMPSIZE-LEN >= 8 AND
004980            WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 7:8) = 'employee'
004990             MOVE SPACES TO
005000                 WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 7:8)
005010         ELSE
005020             IF WS-EMPSIZE-LEN >= 3 AND
005030                WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 2:3) = 'emp'
005040                 MOVE SPACES TO
005050                     WS-EMPSIZE-TEXT (WS-EMPSIZE-LEN - 2:3)
005060             END-IF
005070         END-IF
005080     END-IF.
005090*---------------------------------------------------------------*
005100 2330-SPLIT-EMPSIZE-RANGE.
005110*---------------------------------------------------------------*
005120     MOVE ZERO TO WS-EMPSIZE-SEP-POS
005130     PERFORM 2331-SCAN-FOR-SEPARATOR VARYING WS-SCAN-POS FROM 1 BY 1
005140             UNTIL WS-SCAN-POS > 16 OR WS-EMPSIZE-SEP-POS > 0
005150     IF WS-EMPSIZE-SEP-POS > 0
005160         PERFORM 2340-SPLIT-MIN-MAX
005170     ELSE
005180         PERFORM 2350-CHECK-OPEN-ENDED-OR-FLAT
005190     END-IF.
005200*---------------------------------------------------------------*
005210 2331-SCAN-FOR-SEPARATOR.
005220*---------------------------------------------------------------*
005230     IF WS-EMPSIZE-TEXT (WS-SCAN-POS:1) = '-'
005240         MOVE WS-SCAN-POS TO WS-EMPSIZE-SEP-POS
005250         MOVE 1 TO WS-EMPSIZE-SEP-LEN
005260     ELSE
005270         IF WS-EMPSIZE-TEXT (WS-SCAN-POS:4) = ' to ' OR
005280            WS-EMPSIZE-TEXT (WS-SCAN-POS:4) = ' t0 '
005290             MOVE WS-SCAN-POS TO WS-EMPSIZE-SEP-POS
005300             MOVE 4 TO WS-EMPSIZE-SEP-LEN
005310         END-IF
005320     END-IF.
005330*---------------------------------------------------------------*
005340 2340-SPLIT-MIN-MAX.
005350*---------------------------------------------------------------*
005360     MOVE SPACES TO WS-GENERIC-TEXT
005370     MOVE WS-EMPSIZE-TEXT (1:WS-EMPSIZE-SEP-POS - 1)
005380         TO WS-GENERIC-TEXT
005390     INSPECT WS-GENERIC-TEXT REPLACING ALL ',' BY SPACE
005400     MOVE WS-GENERIC-TEXT TO WS-TRIM-WORK
005410     PERFORM 2190-LEFT-JUSTIFY
005420     MOVE WS-TRIM-WORK (1:20) TO WS-GENERIC-TEXT
005430     PERFORM 2395-FIND-GENERIC-LEN
005440     PERFORM 2396-CHECK-GENERIC-NUMERIC
005450     IF WS-GENERIC-IS-NUMERIC
005460         MOVE WS-GENERIC-TEXT (1:WS-GENERIC-LEN)
005470             TO CO-MIN-EMP-SIZE-N
005480         SET CO-MIN-EMP-SIZE-HAS-VAL TO TRUE
005490         MOVE SPACES TO WS-GENERIC-TEXT
005500         MOVE WS-EMPSIZE-TEXT
005510             (WS-EMPSIZE-SEP-POS + WS-EMPSIZE-SEP-LEN:)
005520             TO WS-GENERIC-TEXT
005530         INSPECT WS-GENERIC-TEXT REPLACING ALL ',' BY SPACE
005540         MOVE WS-GENERIC-TEXT TO WS-TRIM-WORK
005550         PERFORM 2190-LEFT-JUSTIFY
005560         MOVE WS-TRIM-WORK (1:20) TO WS-GENERIC-TEXT
005570         PERFORM 2395-FIND-GENERIC-LEN
005580         PERFORM 2396-CHECK-GENERIC-NUMERIC
005590         IF WS-GENERIC-IS-NUMERIC
005600             MOVE WS-GENERIC-TEXT (1:WS-GENERIC-LEN)
005610                 TO CO-MAX-EMP-SIZE-N
005620             SET CO-MAX-EMP-SIZE-HAS-VAL TO TRUE
005630         ELSE
005640             MOVE ZERO TO CO-MIN-EMP-SIZE-N
005650             SET CO-MIN-EMP-SIZE-IS-NULL TO TRUE
005660         END-IF
005670     END-IF.
005680*---------------------------------------------------------------*
005690 2350-CHECK-OPEN-ENDED-OR-FLAT.
005700*---------------------------------------------------------------*
005710     MOVE WS-EMPSIZE-TEXT TO WS-GENERIC-TEXT
005720     PERFORM 2395-FIND-GENERIC-LEN
005730     IF WS-GENERIC-LEN > 0 AND
005740        WS-GENERIC-TEXT (WS-GENERIC-LEN:1) = '+'
005750         MOVE SPACES TO WS-GENERIC-TEXT (WS-GENERIC-LEN:1)
005760         SUBTRACT 1 FROM WS-GENERIC-LEN
005770         PERFORM 2396-CHECK-GENERIC-NUMERIC
005780         IF WS-GENERIC-IS-NUMERIC
005790             MOVE WS-GENERIC-TEXT (1:WS-GENERIC-LEN)
005800                 TO CO-MIN-EMP-SIZE-N
005810             SET CO-MIN-EMP-SIZE-HAS-VAL TO TRUE
005820         END-IF
005830     ELSE
005840         PERFORM 2396-CHECK-GENERIC-NUMERIC
005850         IF WS-GENERIC-IS-NUMERIC
005860             MOVE WS-GENERIC-TEXT (1:WS-GENERIC-LEN)
005870                 TO CO-MIN-EMP-SIZE-N
005880             MOVE WS-GENERIC-TEXT (1:WS-GENERIC-LEN)
005890                 TO CO-MAX-EMP-SIZE-N
005900             SET CO-MIN-EMP-SIZE-HAS-VAL TO TRUE
005910             SET CO-MAX-EMP-SIZE-HAS-VAL TO TRUE
005920         END-IF
005930     END-IF.
005940*---------------------------------------------------------------*
005950 2395-FIND-GENERIC-LEN.
005960*---------------------------------------------------------------*
005970     MOVE ZERO TO WS-GENERIC-LEN
005980     PERFORM 2397-CHECK-GENERIC-LEN-POS VARYING WS-CHK-POS
005990             FROM 1 BY 1 UNTIL WS-CHK-POS > 20.
006000*---------------------------------------------------------------*
006010 2396-CHECK-GENERIC-NUMERIC.
006020*---------------------------------------------------------------*
006030     SET WS-GENERIC-NOT-NUMERIC TO TRUE
006040     IF WS-GENERIC-LEN > 0 AND WS-GENERIC-LEN <= 7
006050         SET WS-GENERIC-IS-NUMERIC TO TRUE
006060         PERFORM 2398-CHECK-GENERIC-NUMERIC-POS VARYING WS-CHK-POS
006070                 FROM 1 BY 1 UNTIL WS-CHK-POS > WS-GENERIC-LEN
006080     END-IF.
006090*---------------------------------------------------------------*
006100 2397-CHECK-GENERIC-LEN-POS.
006110*---------------------------------------------------------------*
006120     IF WS-GENERIC-CHAR (WS-CHK-POS) NOT = SPACE
006130         MOVE WS-CHK-POS TO WS-GENERIC-LEN
006140     END-IF.
006150*---------------------------------------------------------------*
006160 2398-CHECK-GENERIC-NUMERIC-POS.
006170*---------------------------------------------------------------*
006180     IF WS-GENERIC-CHAR (WS-CHK-POS) NOT NUMERIC
006190         SET WS-GENERIC-NOT-NUMERIC TO TRUE
006200     END-IF.
006210*---------------------------------------------------------------*
006220 2400-PARSE-REVENUE.
006230*---------------------------------------------------------------*
006240     MOVE ZERO TO CO-REVENUE-USD-N
006250     SET CO-REVENUE-USD-IS-NULL TO TRUE
006260     IF CI-REVENUE NOT = SPACES
006270         MOVE CI-REVENUE TO WS-REV-TEXT
006280         INSPECT WS-REV-TEXT CONVERTING
006290             'abcdefghijklmnopqrstuvwxyz' TO
006300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006310         INSPECT WS-REV-TEXT REPLACING ALL 'USD' BY '   '
006320         INSPECT WS-REV-TEXT REPLACING ALL '$' BY SPACE
006330                                      ALL ',' BY SPACE
006340         MOVE WS-REV-TEXT TO WS-TRIM-WORK (1:15)
006350         MOVE SPACES TO WS-TRIM-WORK (16:45)
006360         PERFORM 2190-LEFT-JUSTIFY
006370         MOVE WS-TRIM-WORK (1:15) TO WS-REV-TEXT
006380         PERFORM 2410-COMPUTE-REVENUE-VALUE
006390     END-IF
006400     PERFORM 2590-FORMAT-REVENUE-DISPLAY.
006410*---------------------------------------------------------------*
006420 2410-COMPUTE-REVENUE-VALUE.
006430*---------------------------------------------------------------*
006440     MOVE WS-REV-TEXT TO WS-GENERIC-TEXT
006450     MOVE SPACES TO WS-GENERIC-TEXT (16:5)
006460     PERFORM 2395-FIND-GENERIC-LEN
006470     MOVE 1 TO WS-REV-MULTIPLIER
006480     IF WS-GENERIC-LEN > 0
006490         EVALUATE WS-REV-TEXT (WS-GENERIC-LEN:1)
006500             WHEN 'K'
006510                 MOVE 1000 TO WS-REV-MULTIPLIER
006520                 SUBTRACT 1 FROM WS-GENERIC-LEN
006530             WHEN 'M'
006540                 MOVE 1000000 TO WS-REV-MULTIPLIER
006550                 SUBTRACT 1 FROM WS-GENERIC-LEN
006560             WHEN 'B'
006570                 MOVE 1000000000 TO WS-REV-MULTIPLIER
006580                 SUBTRACT 1 FROM WS-GENERIC-LEN
006590             WHEN OTHER
006600                 CONTINUE
006610         END-EVALUATE
006620     END-IF
006630     IF WS-GENERIC-LEN > 0
006640         PERFORM 2420-SPLIT-INT-FRAC
006650         IF WS-REV-INT-LEN > 0 OR WS-REV-FRAC-LEN > 0
006660             COMPUTE WS-REV-RESULT =
006670                 (WS-REV-INT-VAL * WS-REV-FRAC-DIVISOR
006680                      + WS-REV-FRAC-VAL)
006690                 * WS-REV-MULTIPLIER / WS-REV-FRAC-DIVISOR
006700             IF WS-REV-MULTIPLIER = 1 AND WS-REV-RESULT < 1000
006710                 MOVE WS-REV-RESULT TO CO-REVENUE-USD-N
006720             ELSE
006730                 IF WS-REV-MULTIPLIER = 1
006740                     COMPUTE CO-REVENUE-USD-N =
006750                         WS-REV-RESULT * 1000
006760                 ELSE
006770                     MOVE WS-REV-RESULT TO CO-REVENUE-USD-N
006780                 END-IF
006790             END-IF
006800             SET CO-REVENUE-USD-HAS-VAL TO TRUE
006810         END-IF
006820     END-IF.
006830*---------------------------------------------------------------*
006840 2420-SPLIT-INT-FRAC.
006850*---------------------------------------------------------------*
006860     MOVE ZERO TO WS-REV-DOT-POS WS-REV-INT-VAL WS-REV-FRAC-VAL
006870     MOVE 1 TO WS-REV-FRAC-DIVISOR
006880     PERFORM 2421-FIND-DECIMAL-POINT VARYING WS-CHK-POS FROM 1 BY 1
006890             UNTIL WS-CHK-POS > WS-GENERIC-LEN
006900                 OR WS-REV-DOT-POS > 0
006910     IF WS-REV-DOT-POS > 0
006920         MOVE WS-REV-DOT-POS - 1 TO WS-REV-INT-LEN
006930         MOVE WS-GENERIC-LEN - WS-REV-DOT-POS
006940             TO WS-REV-FRAC-LEN
006950     ELSE
006960         MOVE WS-GENERIC-LEN TO WS-REV-INT-LEN
006970         MOVE ZERO TO WS-REV-FRAC-LEN
006980     END-IF
006990     IF WS-REV-INT-LEN > 0
007000         MOVE WS-GENERIC-TEXT (1:WS-REV-INT-LEN)
007010             TO WS-REV-INT-VAL
007020     END-IF
007030     IF WS-REV-FRAC-LEN > 0 AND WS-REV-FRAC-LEN <= 4
007040         MOVE WS-GENERIC-TEXT
007050             (WS-REV-DOT-POS + 1:WS-REV-FRAC-LEN)
007060             TO WS-REV-FRAC-VAL
007070         PERFORM 2422-BUMP-FRAC-DIVISOR VARYING WS-CHK-POS FROM 1 BY 1
007080                 UNTIL WS-CHK-POS > WS-REV-FRAC-LEN
007090     END-IF.
007100*---------------------------------------------------------------*
007110 2421-FIND-DECIMAL-POINT.
007120*---------------------------------------------------------------*
007130     IF WS-GENERIC-CHAR (WS-CHK-POS) = '.'
007140         MOVE WS-CHK-POS TO WS-REV-DOT-POS
007150     END-IF.
007160*---------------------------------------------------------------*
007170 2422-BUMP-FRAC-DIVISOR.
007180*---------------------------------------------------------------*
007190     COMPUTE WS-REV-FRAC-DIVISOR =
007200         WS-REV-FRAC-DIVISOR * 10.
007210*---------------------------------------------------------------*
007220 2590-FORMAT-REVENUE-DISPLAY.
007230*---------------------------------------------------------------*
007240*    U1 REVENUE DISPLAY RULE (CR-5431) - NULL/ZERO SHOWS 'NA',
007250*    THEN SCALE TO B/M/K WITH ONE DECIMAL WHEN NOT A WHOLE NUMBER,
007260*    ELSE PLAIN '$<N>' UNDER 1000.
007270     MOVE SPACES TO CO-REVENUE-DISPLAY
007280     MOVE ZERO TO WS-REVD-WHOLE WS-REVD-REM WS-REVD-TENTHS
007290     EVALUATE TRUE
007300         WHEN CO-REVENUE-USD-IS-NULL OR CO-REVENUE-USD-N = 0
007310             MOVE 'NA' TO CO-REVENUE-DISPLAY
007320         WHEN CO-REVENUE-USD-N >= 1000000000
007330             COMPUTE WS-REVD-WHOLE = CO-REVENUE-USD-N / 1000000000
007340             COMPUTE WS-REVD-REM = CO-REVENUE-USD-N -
007350                 (WS-REVD-WHOLE * 1000000000)
007360             COMPUTE WS-REVD-TENTHS = (WS-REVD-REM * 10) / 1000000000
007370             MOVE 'B' TO WS-REV-SUFFIX
007380             PERFORM 2595-BUILD-SCALED-DISPLAY
007390         WHEN CO-REVENUE-USD-N >= 1000000
007400             COMPUTE WS-REVD-WHOLE = CO-REVENUE-USD-N / 1000000
007410             COMPUTE WS-REVD-REM = CO-REVENUE-USD-N -
007420                 (WS-REVD-WHOLE * 1000000)
007430             COMPUTE WS-REVD-TENTHS = (WS-REVD-REM * 10) / 1000000
007440             MOVE 'M' TO WS-REV-SUFFIX
007450             PERFORM 2595-BUILD-SCALED-DISPLAY
007460         WHEN CO-REVENUE-USD-N >= 1000
007470             COMPUTE WS-REVD-WHOLE = CO-REVENUE-USD-N / 1000
007480             COMPUTE WS-REVD-REM = CO-REVENUE-USD-N -
007490                 (WS-REVD-WHOLE * 1000)
007500             COMPUTE WS-REVD-TENTHS = (WS-REVD-REM * 10) / 1000
007510             MOVE 'K' TO WS-REV-SUFFIX
007520             PERFORM 2595-BUILD-SCALED-DISPLAY
007530         WHEN OTHER
007540             PERFORM 2596-BUILD-DOLLAR-DISPLAY
007550     END-EVALUATE.
007560*---------------------------------------------------------------*
007570 2595-BUILD-SCALED-DISPLAY.
007580*---------------------------------------------------------------*
007590     MOVE WS-REVD-WHOLE TO WS-REVD-EDIT-WHOLE
007600     MOVE WS-REVD-EDIT-WHOLE TO WS-TRIM-WORK
007610     PERFORM 2190-LEFT-JUSTIFY
007620     IF WS-REVD-TENTHS = 0
007630         STRING WS-TRIM-WORK  DELIMITED BY SPACE
007640                WS-REV-SUFFIX DELIMITED BY SIZE
007650                INTO CO-REVENUE-DISPLAY
007660     ELSE
007670         MOVE WS-REVD-TENTHS TO WS-REVD-EDIT-TENTHS
007680         STRING WS-TRIM-WORK        DELIMITED BY SPACE
007690                '.'                 DELIMITED BY SIZE
007700                WS-REVD-EDIT-TENTHS DELIMITED BY SIZE
007710                WS-REV-SUFFIX       DELIMITED BY SIZE
007720                INTO CO-REVENUE-DISPLAY
007730     END-IF.
007740*---------------------------------------------------------------*
007750 2596-BUILD-DOLLAR-DISPLAY.
007760*---------------------------------------------------------------*
007770     MOVE CO-REVENUE-USD-N TO WS-REVD-EDIT-WHOLE
007780     MOVE WS-REVD-EDIT-WHOLE TO WS-TRIM-WORK
007790     PERFORM 2190-LEFT-JUSTIFY
007800     STRING '$'          DELIMITED BY SIZE
007810            WS-TRIM-WORK DELIMITED BY SPACE
007820            INTO CO-REVENUE-DISPLAY.
007830*---------------------------------------------------------------*
007840 2500-CALL-STANDARDIZER.
007850*---------------------------------------------------------------*
007860     MOVE CI-CITY         TO LK-IN-CITY
007870     MOVE CI-STATE        TO LK-IN-STATE
007880     MOVE CI-COUNTRY      TO LK-IN-COUNTRY
007890     MOVE CO-FULL-ADDRESS TO LK-IN-FULL-ADDRESS
007900     MOVE SPACES TO LK-OUT-COUNTRY-CODE LK-OUT-COUNTRY-DISPLAY
007910         LK-OUT-STATE-CODE LK-OUT-STATE-DISPLAY
007920         LK-OUT-CITY-CODE  LK-OUT-CITY-DISPLAY
007930     CALL 'CBL-STDZLOC' USING LK-STDZLOC-PARMS LK-STDZLOC-STATS
007940     MOVE LK-OUT-COUNTRY-CODE    TO CO-COUNTRY-CODE
007950     MOVE LK-OUT-COUNTRY-DISPLAY TO CO-COUNTRY-DISPLAY
007960     MOVE LK-OUT-STATE-CODE      TO CO-STATE-CODE
007970     MOVE LK-OUT-STATE-DISPLAY   TO CO-STATE-DISPLAY
007980     MOVE LK-OUT-CITY-CODE       TO CO-CITY-CODE
007990     MOVE LK-OUT-CITY-DISPLAY    TO CO-CITY-DISPLAY.
008000*---------------------------------------------------------------*
008010 2600-WRITE-CUSTOMER-OUT.
008020*---------------------------------------------------------------*
008030     MOVE CI-SALUTATION       TO CO-SALUTATION
008040     MOVE CI-FIRST-NAME       TO CO-FIRST-NAME
008050     MOVE CI-LAST-NAME        TO CO-LAST-NAME
008060     MOVE CI-EMAIL-ADDR       TO CO-EMAIL-ADDR
008070     MOVE CI-COMPANY-NAME     TO CO-COMPANY-NAME
008080     MOVE CI-ADDR-LINE-1      TO CO-ADDR-LINE-1
008090     MOVE CI-ADDR-LINE-2      TO CO-ADDR-LINE-2
008100     MOVE CI-CITY             TO CO-CITY
008110     MOVE CI-STATE            TO CO-STATE
008120     MOVE CI-COUNTRY          TO CO-COUNTRY
008130     MOVE CI-ZIP-CODE         TO CO-ZIP-CODE
008140     MOVE CI-PHONE            TO CO-PHONE
008150     MOVE CI-MOBILE-PHONE     TO CO-MOBILE-PHONE
008160     MOVE CI-INDUSTRY         TO CO-INDUSTRY
008170     MOVE CI-JOB-TITLE-LEVEL  TO CO-JOB-TITLE-LEVEL
008180     MOVE CI-JOB-TITLE        TO CO-JOB-TITLE
008190     MOVE CI-DEPARTMENT       TO CO-DEPARTMENT
008200     MOVE CI-EMPLOYEE-SIZE    TO CO-EMPLOYEE-SIZE
008210     MOVE CI-REVENUE          TO CO-REVENUE
008220     MOVE CI-JOB-TITLE-LINK   TO CO-JOB-TITLE-LINK
008230     MOVE CI-EMP-SIZE-LINK    TO CO-EMP-SIZE-LINK
008240     MOVE WS-RECORD-SEQ-NO    TO CO-CUST-SEQ-NO
008250     PERFORM 2610-REWRITE-OR-WRITE.
008260*---------------------------------------------------------------*
008270 2610-REWRITE-OR-WRITE.
008280*---------------------------------------------------------------*
008290*    DUPLICATE EXT-ID MEANS THE SAME CUSTOMER APPEARED TWICE IN
008300*    THE FEED - THE LATER ROW WINS (CR-4744).
008310     READ CUSTOMER-OUT KEY IS CO-EXT-ID
008320         INVALID KEY
008330             WRITE CO-CUSTOMER-OUT-REC
008340             ADD 1 TO WS-CUSTOMERS-WRITTEN
008350         NOT INVALID KEY
008360             REWRITE CO-CUSTOMER-OUT-REC
008370     END-READ.
008380*---------------------------------------------------------------*
008390 3000-CLOSE-AND-FINISH.
008400*---------------------------------------------------------------*
008410     MOVE WS-ROWS-READ         TO ST-ROWS-READ
008420     MOVE WS-CUSTOMERS-WRITTEN TO ST-CUSTOMERS-WRITTEN
008430     MOVE LK-CTRY-DIRECT-CNT   TO ST-CTRY-DIRECT-CNT
008440     MOVE LK-CTRY-FUZZY-CNT    TO ST-CTRY-FUZZY-CNT
008450     MOVE LK-CTRY-FALLBACK-CNT TO ST-CTRY-FALLBACK-CNT
008460     MOVE LK-CTRY-UNKNOWN-CNT  TO ST-CTRY-UNKNOWN-CNT
008470     MOVE LK-STA-DIRECT-CNT    TO ST-STA-DIRECT-CNT
008480     MOVE LK-STA-FUZZY-CNT     TO ST-STA-FUZZY-CNT
008490     MOVE LK-STA-FALLBACK-CNT  TO ST-STA-FALLBACK-CNT
008500     MOVE LK-STA-UNKNOWN-CNT   TO ST-STA-UNKNOWN-CNT
008510     MOVE LK-CITY-DIRECT-CNT   TO ST-CITY-DIRECT-CNT
008520     MOVE LK-CITY-FUZZY-CNT    TO ST-CITY-FUZZY-CNT
008530     MOVE LK-CITY-FALLBACK-CNT TO ST-CITY-FALLBACK-CNT
008540     MOVE LK-CITY-UNKNOWN-CNT  TO ST-CITY-UNKNOWN-CNT
008550     WRITE ST-STATS-OUT-REC
008560     CLOSE CUSTOMER-IN CUSTOMER-OUT STATS-OUT
008570     DISPLAY 'CBL-INGEST ROWS READ       : ' WS-ROWS-READ
008580     DISPLAY 'CBL-INGEST CUSTOMERS WRITTEN: ' WS-CUSTOMERS-WRITTEN.
