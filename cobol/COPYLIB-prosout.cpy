000100*----------------------------------------------------------------
000110* COPYLIB-PROSOUT  -  NORMALIZED PROSPECT OUTPUT RECORD
000120* ONE ROW PER CUSTOMER, CARRYING THE PROCESSED E-MAIL AND THE
000130* OWNING COMPANY'S CM-COMP-ID.  KEYED BY PR-PROS-ID (ASCENDING)
000140* SO CBL-TITLVL CAN START/READ NEXT IN FIXED-SIZE BATCHES FOR
000150* THE U5 JOB-TITLE-LEVEL MIGRATION.
000160*----------------------------------------------------------------
000170 01  PR-PROSPECT-OUT-REC.
000180     05  PR-PROS-ID              PIC X(60).
000190     05  PR-SALUTATION           PIC X(10).
000200     05  PR-FIRST-NAME           PIC X(25).
000210     05  PR-LAST-NAME            PIC X(25).
000220     05  PR-EMAIL-ADDR           PIC X(64).
000230     05  PR-JOB-TITLE            PIC X(40).
000240     05  PR-JOB-TITLE-LEVEL      PIC X(30).
000250     05  PR-LEVEL-NUM.
000260         10  PR-LEVEL-NUM-N          PIC 9(02).
000270         10  PR-LEVEL-NUM-NULL       PIC X(01).
000280             88  PR-LEVEL-NUM-IS-NULL      VALUE 'Y'.
000290             88  PR-LEVEL-NUM-HAS-VAL      VALUE 'N'.
000300     05  PR-DEPARTMENT           PIC X(30).
000310     05  PR-JOB-TITLE-LINK       PIC X(60).
000320     05  PR-FULL-ADDRESS         PIC X(81).
000330     05  PR-CITY                 PIC X(30).
000340     05  PR-STATE                PIC X(30).
000350     05  PR-COUNTRY              PIC X(30).
000360     05  PR-ZIP-CODE             PIC X(10).
000370     05  PR-PHONE                PIC X(20).
000380     05  PR-MOBILE-PHONE         PIC X(20).
000390     05  PR-COMPANY-ID           PIC X(66).
000400     05  PR-EXT-SOURCE           PIC X(10).
000410     05  PR-EXT-ID               PIC X(60).
000420     05  FILLER                  PIC X(12).
