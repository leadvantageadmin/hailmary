000100*----------------------------------------------------------------
000110* COPYLIB-RPTFORM  -  RUN-REPORT PRINT-LINE LAYOUTS (80 COLUMNS)
000120* EACH FORMAT-xxx GROUP IS BUILT UP IN WORKING-STORAGE AND THEN
000130* MOVED TO RF-PRINT-LINE FOR THE WRITE, THE SAME TWO-STEP MOVE
000140* COPYLIB-UNEMFORM USED FOR THE UNEMQUE DETAIL LINE.
000150*----------------------------------------------------------------
000160 01  RF-PRINT-LINE                   PIC X(80).
000170*
000180 01  FORMAT-TITLE-LINE.
000190     05  FT-FILLER-1              PIC X(20) VALUE SPACES.
000200     05  FT-TITLE                 PIC X(40) VALUE
000210         'HAILMARY CUSTOMER INGESTION RUN REPORT'.
000220     05  FILLER                   PIC X(20) VALUE SPACES.
000230*
000240 01  FORMAT-RUN-ID-LINE.
000250     05  FR-LABEL                 PIC X(14) VALUE 'RUN-ID  . . .'.
000260     05  FR-RUN-ID                PIC X(10).
000270     05  FILLER                   PIC X(56) VALUE SPACES.
000280*
000290 01  FORMAT-INGEST-LINE.
000300     05  FI-LABEL                 PIC X(24) VALUE
000310         'ROWS READ . . . . . . .'.
000320     05  FI-ROWS-READ             PIC ZZZ,ZZZ,ZZ9.
000330     05  FILLER                   PIC X(02) VALUE SPACES.
000340     05  FI-LABEL-2               PIC X(18) VALUE
000350         'CUSTOMERS WRITTEN'.
000360     05  FI-CUSTOMERS-WRITTEN     PIC ZZZ,ZZZ,ZZ9.
000370     05  FILLER                   PIC X(15) VALUE SPACES.
000380*
000390 01  FORMAT-INGEST-LINE-2.
000400     05  FI2-LABEL                PIC X(24) VALUE
000410         'COMPANIES WRITTEN . . .'.
000420     05  FI2-COMPANIES-WRITTEN    PIC ZZZ,ZZZ,ZZ9.
000430     05  FILLER                   PIC X(02) VALUE SPACES.
000440     05  FI2-LABEL-2              PIC X(18) VALUE
000450         'PROSPECTS WRITTEN'.
000460     05  FI2-PROSPECTS-WRITTEN    PIC ZZZ,ZZZ,ZZ9.
000470     05  FILLER                   PIC X(15) VALUE SPACES.
000480*
000490 01  FORMAT-DOMAIN-LINE.
000500     05  FD-LABEL                 PIC X(24) VALUE
000510         'VALID-DOMAIN PROSPECTS.'.
000520     05  FD-VALID-DOMAIN-CNT      PIC ZZZ,ZZZ,ZZ9.
000530     05  FILLER                   PIC X(02) VALUE SPACES.
000540     05  FD-LABEL-2               PIC X(18) VALUE
000550         'FALLBACK-DOMAIN . '.
000560     05  FD-FALLBACK-DOMAIN-CNT   PIC ZZZ,ZZZ,ZZ9.
000570     05  FILLER                   PIC X(15) VALUE SPACES.
000580*
000590 01  FORMAT-DOMAIN-LINE-2.
000600     05  FD2-LABEL                PIC X(24) VALUE
000610         'COMPANIES WITH REVENUE.'.
000620     05  FD2-REVENUE-CNT          PIC ZZZ,ZZZ,ZZ9.
000630     05  FILLER                   PIC X(02) VALUE SPACES.
000640     05  FD2-LABEL-2              PIC X(18) VALUE
000650         'AVG PROS/COMPANY .'.
000660     05  FD2-AVG-PROS-PER-COMP    PIC Z(5)9.99.
000670     05  FILLER                   PIC X(13) VALUE SPACES.
000680*
000690 01  FORMAT-STD-HEADER-LINE.
000700     05  FSH-COL-1                PIC X(14) VALUE 'FIELD'.
000710     05  FSH-COL-2                PIC X(10) VALUE 'DIRECT'.
000720     05  FSH-COL-3                PIC X(10) VALUE 'FUZZY'.
000730     05  FSH-COL-4                PIC X(14) VALUE 'CITY-FALLBACK'.
000740     05  FSH-COL-5                PIC X(10) VALUE 'UNKNOWN'.
000750     05  FILLER                   PIC X(22) VALUE SPACES.
000760*
000770 01  FORMAT-STD-DETAIL-LINE.
000780     05  FSD-FIELD-NAME           PIC X(14).
000790     05  FSD-DIRECT-CNT           PIC ZZZ,ZZ9.
000800     05  FILLER                   PIC X(03) VALUE SPACES.
000810     05  FSD-FUZZY-CNT            PIC ZZZ,ZZ9.
000820     05  FILLER                   PIC X(03) VALUE SPACES.
000830     05  FSD-CITY-FALLBACK-CNT    PIC ZZZ,ZZ9.
000840     05  FILLER                   PIC X(07) VALUE SPACES.
000850     05  FSD-UNKNOWN-CNT          PIC ZZZ,ZZ9.
000860     05  FILLER                   PIC X(19) VALUE SPACES.
000870*
000880 01  FORMAT-JOBLVL-LINE.
000890     05  FJ-LABEL                 PIC X(14) VALUE
000900         'CANDIDATES . .'.
000910     05  FJ-CANDIDATES            PIC ZZZ,ZZZ,ZZ9.
000920     05  FILLER                   PIC X(02) VALUE SPACES.
000930     05  FJ-LABEL-2               PIC X(14) VALUE
000940         'PROCESSED. . .'.
000950     05  FJ-PROCESSED             PIC ZZZ,ZZZ,ZZ9.
000960     05  FILLER                   PIC X(02) VALUE SPACES.
000970     05  FJ-LABEL-3               PIC X(10) VALUE
000980         'FAILED. .'.
000990     05  FJ-FAILED                PIC ZZZ,ZZZ,ZZ9.
001000     05  FILLER                   PIC X(15) VALUE SPACES.
