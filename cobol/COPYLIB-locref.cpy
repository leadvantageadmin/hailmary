000100*----------------------------------------------------------------
000110* COPYLIB-LOCREF  -  IN-MEMORY LOCATION SEARCH TABLES
000120*
000130* BUILT ONCE BY CBL-STDZLOC 1000-LOAD-REF-TABLES FROM THE
000140* COUNTRY-REF, STATE-REF AND CITY-REF FILES AND HELD IN
000150* WORKING-STORAGE FOR THE LIFE OF THE RUN UNIT.  SEE
000160* COPYLIB-LOCSTAT FOR THE CALL PARAMETER BLOCK AND THE RUNNING
000170* MATCH-METHOD COUNTERS.
000180*----------------------------------------------------------------
000190 01  LR-TABLE-SIZES.
000200     05  LR-COUNTRY-TBL-SIZE     PIC 9(05) COMP.
000210     05  LR-STATE-TBL-SIZE       PIC 9(05) COMP.
000220     05  LR-CITY-TBL-SIZE        PIC 9(05) COMP.
000230     05  FILLER                  PIC X(01).
000240 01  LR-COUNTRY-TABLE.
000250     05  LR-COUNTRY-TBL-ENTRY OCCURS 1 TO 3000 TIMES
000260         DEPENDING ON LR-COUNTRY-TBL-SIZE
000270         INDEXED BY LR-COUNTRY-IDX.
000280         10  LR-CO-TBL-KEY       PIC X(30).
000290         10  LR-CO-TBL-ISO3      PIC X(03).
000300         10  LR-CO-TBL-ISO2      PIC X(02).
000310         10  LR-CO-TBL-DISPLAY   PIC X(30).
000320         10  FILLER              PIC X(01).
000330 01  LR-STATE-TABLE.
000340     05  LR-STATE-TBL-ENTRY OCCURS 1 TO 3000 TIMES
000350         DEPENDING ON LR-STATE-TBL-SIZE
000360         INDEXED BY LR-STATE-IDX.
000370         10  LR-ST-TBL-KEY       PIC X(30).
000380         10  LR-ST-TBL-ID        PIC 9(05).
000390         10  LR-ST-TBL-CODE      PIC X(05).
000400         10  LR-ST-TBL-ISO-3166  PIC X(06).
000410         10  LR-ST-TBL-DISPLAY   PIC X(30).
000420         10  LR-ST-TBL-COUNTRY   PIC X(02).
000430         10  FILLER              PIC X(01).
000440 01  LR-CITY-TABLE.
000450     05  LR-CITY-TBL-ENTRY OCCURS 1 TO 12000 TIMES
000460         DEPENDING ON LR-CITY-TBL-SIZE
000470         INDEXED BY LR-CITY-IDX.
000480         10  LR-CI-TBL-KEY       PIC X(30).
000490         10  LR-CI-TBL-CODE      PIC X(30).
000500         10  LR-CI-TBL-DISPLAY   PIC X(30).
000510         10  LR-CI-TBL-CTRY-ISO2 PIC X(02).
000520         10  LR-CI-TBL-STA-CODE  PIC X(05).
000530         10  LR-CI-TBL-CTRY-NAME PIC X(30).
000540         10  LR-CI-TBL-STA-NAME  PIC X(30).
000550         10  LR-CI-TBL-STA-ID    PIC 9(05).
000560         10  FILLER              PIC X(01).
