000100*----------------------------------------------------------------
000110* COPYLIB-TITMAP  -  JOB-TITLE-LEVEL MAPPING TABLES FOR THE U5
000120* MIGRATION (CBL-JOBLVL DRIVER / CBL-TITLVL BATCH SUBPROGRAM).
000130*
000140* THE TITLE-MAP AND TITLE-DEF FD RECORDS ARE DECLARED INLINE IN
000150* CBL-JOBLVL ITSELF, ONE 01 PER FD, THE SAME CONVENTION CBL-
000160* STDZLOC USES FOR ITS THREE REFERENCE FILES - SEE THAT PROGRAM'S
000170* FILE SECTION BANNER.  THIS MEMBER HOLDS ONLY THE IN-MEMORY
000180* TABLES BUILT FROM THOSE RECORDS AND THE CROSS-PROGRAM BATCH
000190* LINKAGE BLOCK.
000260*----------------------------------------------------------------
000270*    IN-MEMORY TABLES - LOADED ONCE BY CBL-JOBLVL 1000-LOAD-MAPS
000280*----------------------------------------------------------------
000280 01  TM-TABLE-SIZES.
000290     05  TM-MAP-TBL-SIZE         PIC 9(04) COMP.
000300     05  TM-DEF-TBL-SIZE         PIC 9(04) COMP.
000305     05  FILLER                  PIC X(01).
000310 01  TM-MAP-TABLE.
000320     05  TM-MAP-TBL-ENTRY OCCURS 1 TO 2000 TIMES
000330         DEPENDING ON TM-MAP-TBL-SIZE
000340         INDEXED BY TM-MAP-IDX.
000350         10  TM-MAP-TBL-LEVEL    PIC X(30).
000360         10  TM-MAP-TBL-NUM      PIC 9(02).
000365         10  FILLER              PIC X(01).
000370 01  TM-DEF-TABLE.
000380     05  TM-DEF-TBL-ENTRY OCCURS 1 TO 99 TIMES
000390         DEPENDING ON TM-DEF-TBL-SIZE
000400         INDEXED BY TM-DEF-IDX.
000410         10  TM-DEF-TBL-NUM      PIC 9(02).
000420         10  TM-DEF-TBL-NAME     PIC X(30).
000425         10  FILLER              PIC X(01).
000430*----------------------------------------------------------------
000440*    BATCH LINKAGE - CBL-JOBLVL PASSES ONE BATCH-OF-2000 REQUEST
000450*    TO CBL-TITLVL AND GETS BACK CONTROL TOTALS FOR THAT BATCH.
000460*    RTB-LAST-KEY-IN IS THE KEY-BASED PAGINATION CURSOR: BLANKS
000470*    ON THE FIRST CALL, THEN THE HIGHEST PR-PROS-ID SEEN.
000480*----------------------------------------------------------------
000490 01  TL-BATCH-SIZE               PIC 9(04) COMP VALUE 2000.
000500 01  TL-BATCH-CONTROL.
000510     05  TL-LAST-KEY-IN          PIC X(60).
000520     05  TL-LAST-KEY-OUT         PIC X(60).
000530     05  TL-CANDIDATES-IN-BATCH  PIC 9(04) COMP.
000540     05  TL-PROCESSED-IN-BATCH   PIC 9(04) COMP.
000550     05  TL-FAILED-IN-BATCH      PIC 9(04) COMP.
000560     05  TL-END-OF-FILE-SW       PIC X(01).
000570         88  TL-END-OF-FILE            VALUE 'Y'.
000580         88  TL-NOT-END-OF-FILE        VALUE 'N'.
000590     05  FILLER                  PIC X(05).
