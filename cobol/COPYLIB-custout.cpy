000100*----------------------------------------------------------------
000110* COPYLIB-CUSTOUT  -  ENRICHED CUSTOMER MASTER OUTPUT RECORD
000120* ONE ROW PER INPUT CUSTOMER AFTER CLEANING, EMPLOYEE-SIZE AND
000130* REVENUE PARSING, AND LOCATION STANDARDIZATION.  KEYED BY
000140* CO-EXT-ID (=CUST-ID) FOR THE LAST-ONE-WINS REWRITE RULE, WITH
000150* CO-CUST-SEQ-NO AS THE ORIGINAL INPUT-FILE ORDER FOR PROGRAMS
000160* THAT MUST WALK THE FILE IN INPUT ORDER (SEE CBL-NORMALZ).
000170*----------------------------------------------------------------
000180 01  CO-CUSTOMER-OUT-REC.
000190     05  CO-EXT-ID               PIC X(60).
000200     05  CO-CUST-SEQ-NO          PIC 9(09).
000210     05  CO-SALUTATION           PIC X(10).
000220     05  CO-FIRST-NAME           PIC X(25).
000230     05  CO-LAST-NAME            PIC X(25).
000240     05  CO-EMAIL-ADDR           PIC X(60).
000250     05  CO-COMPANY-NAME         PIC X(40).
000260     05  CO-ADDR-LINE-1          PIC X(40).
000270     05  CO-ADDR-LINE-2          PIC X(40).
000280     05  CO-CITY                 PIC X(30).
000290     05  CO-STATE                PIC X(30).
000300     05  CO-COUNTRY              PIC X(30).
000310     05  CO-ZIP-CODE             PIC X(10).
000320     05  CO-PHONE                PIC X(20).
000330     05  CO-MOBILE-PHONE         PIC X(20).
000340     05  CO-INDUSTRY             PIC X(30).
000350     05  CO-JOB-TITLE-LEVEL      PIC X(30).
000360     05  CO-JOB-TITLE            PIC X(40).
000370     05  CO-DEPARTMENT           PIC X(30).
000380     05  CO-EMPLOYEE-SIZE        PIC X(20).
000390     05  CO-REVENUE              PIC X(15).
000400     05  CO-JOB-TITLE-LINK       PIC X(60).
000410     05  CO-EMP-SIZE-LINK        PIC X(60).
000420     05  CO-CUST-ID              PIC X(60).
000430     05  CO-FULL-ADDRESS         PIC X(81).
000440     05  CO-MIN-EMP-SIZE.
000450         10  CO-MIN-EMP-SIZE-N       PIC S9(07).
000460         10  CO-MIN-EMP-SIZE-NULL    PIC X(01).
000470             88  CO-MIN-EMP-SIZE-IS-NULL   VALUE 'Y'.
000480             88  CO-MIN-EMP-SIZE-HAS-VAL   VALUE 'N'.
000490     05  CO-MAX-EMP-SIZE.
000500         10  CO-MAX-EMP-SIZE-N       PIC S9(07).
000510         10  CO-MAX-EMP-SIZE-NULL    PIC X(01).
000520             88  CO-MAX-EMP-SIZE-IS-NULL   VALUE 'Y'.
000530             88  CO-MAX-EMP-SIZE-HAS-VAL   VALUE 'N'.
000540     05  CO-REVENUE-USD.
000550         10  CO-REVENUE-USD-N        PIC S9(13).
000560         10  CO-REVENUE-USD-NULL     PIC X(01).
000570             88  CO-REVENUE-USD-IS-NULL    VALUE 'Y'.
000580             88  CO-REVENUE-USD-HAS-VAL    VALUE 'N'.
000590     05  CO-COUNTRY-CODE         PIC X(03).
000600     05  CO-COUNTRY-DISPLAY      PIC X(30).
000610     05  CO-STATE-CODE           PIC X(06).
000620     05  CO-STATE-DISPLAY        PIC X(30).
000630     05  CO-CITY-CODE            PIC X(30).
000640     05  CO-CITY-DISPLAY         PIC X(30).
000650     05  CO-EXT-SOURCE           PIC X(10).
000660     05  CO-REVENUE-DISPLAY      PIC X(15).
000670     05  FILLER                  PIC X(05).
