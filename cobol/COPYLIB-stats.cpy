000100*----------------------------------------------------------------
000110* COPYLIB-STATS  -  RUN CONTROL-TOTAL HANDOFF RECORD
000120* CBL-INGEST WRITES ONE OF THESE AT END-OF-JOB CARRYING THE U2
000130* INGESTION COUNTS AND THE U3 STANDARDIZATION MATCH-METHOD
000140* COUNTERS; CBL-NORMALZ READS IT BACK TO BUILD RUN-REPORT.
000150*----------------------------------------------------------------
000160 01  ST-STATS-OUT-REC.
000170     05  ST-ROWS-READ            PIC 9(09) COMP.
000180     05  ST-CUSTOMERS-WRITTEN    PIC 9(09) COMP.
000190     05  ST-CTRY-DIRECT-CNT      PIC 9(07) COMP.
000200     05  ST-CTRY-FUZZY-CNT       PIC 9(07) COMP.
000210     05  ST-CTRY-FALLBACK-CNT    PIC 9(07) COMP.
000220     05  ST-CTRY-UNKNOWN-CNT     PIC 9(07) COMP.
000230     05  ST-STA-DIRECT-CNT       PIC 9(07) COMP.
000240     05  ST-STA-FUZZY-CNT        PIC 9(07) COMP.
000250     05  ST-STA-FALLBACK-CNT     PIC 9(07) COMP.
000260     05  ST-STA-UNKNOWN-CNT      PIC 9(07) COMP.
000270     05  ST-CITY-DIRECT-CNT      PIC 9(07) COMP.
000280     05  ST-CITY-FUZZY-CNT       PIC 9(07) COMP.
000290     05  ST-CITY-FALLBACK-CNT    PIC 9(07) COMP.
000300     05  ST-CITY-UNKNOWN-CNT     PIC 9(07) COMP.
000310     05  FILLER                  PIC X(20).
