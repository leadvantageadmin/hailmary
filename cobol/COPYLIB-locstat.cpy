000100*----------------------------------------------------------------
000110* COPYLIB-LOCSTAT  -  CBL-STDZLOC CALL PARAMETER BLOCK
000120*
000130* CBL-INGEST COPIES THIS INTO WORKING-STORAGE TO BUILD THE
000140* LK-IN- GROUP AND RECEIVE THE LK-OUT- GROUP ON EVERY CALL OF
000150* CBL-STDZLOC.  CBL-STDZLOC COPIES THE SAME LAYOUT INTO ITS
000160* LINKAGE SECTION SO BOTH SIDES OF THE CALL AGREE ON THE SHAPE.
000170*----------------------------------------------------------------
000180 01  LK-STDZLOC-PARMS.
000190     05  LK-IN-CITY              PIC X(30).
000200     05  LK-IN-STATE             PIC X(30).
000210     05  LK-IN-COUNTRY           PIC X(30).
000220     05  LK-IN-FULL-ADDRESS      PIC X(81).
000230     05  LK-OUT-COUNTRY-CODE     PIC X(03).
000240     05  LK-OUT-COUNTRY-DISPLAY  PIC X(30).
000250     05  LK-OUT-STATE-CODE       PIC X(06).
000260     05  LK-OUT-STATE-DISPLAY    PIC X(30).
000270     05  LK-OUT-CITY-CODE        PIC X(30).
000280     05  LK-OUT-CITY-DISPLAY     PIC X(30).
000290     05  FILLER                  PIC X(10).
000300*----------------------------------------------------------------
000310*    RUNNING MATCH-METHOD COUNTERS - PASSED BY REFERENCE ON
000320*    EVERY CALL OF CBL-STDZLOC ALONGSIDE LK-STDZLOC-PARMS, SO
000330*    CBL-INGEST HOLDS THE UP-TO-DATE TOTALS AFTER THE LAST
000340*    CALL WITH NO SEPARATE END-OF-RUN REQUEST NEEDED.  WRITTEN
000350*    ONWARD ON STATS-OUT FOR CBL-NORMALZ'S U6 REPORT SECTION.
000360*----------------------------------------------------------------
000370 01  LK-STDZLOC-STATS.
000380     05  LK-CTRY-DIRECT-CNT      PIC 9(07) COMP.
000390     05  LK-CTRY-FUZZY-CNT       PIC 9(07) COMP.
000400     05  LK-CTRY-FALLBACK-CNT    PIC 9(07) COMP.
000410     05  LK-CTRY-UNKNOWN-CNT     PIC 9(07) COMP.
000420     05  LK-STA-DIRECT-CNT       PIC 9(07) COMP.
000430     05  LK-STA-FUZZY-CNT        PIC 9(07) COMP.
000440     05  LK-STA-FALLBACK-CNT     PIC 9(07) COMP.
000450     05  LK-STA-UNKNOWN-CNT      PIC 9(07) COMP.
000460     05  LK-CITY-DIRECT-CNT      PIC 9(07) COMP.
000470     05  LK-CITY-FUZZY-CNT       PIC 9(07) COMP.
000480     05  LK-CITY-FALLBACK-CNT    PIC 9(07) COMP.
000490     05  LK-CITY-UNKNOWN-CNT     PIC 9(07) COMP.
000500     05  FILLER                  PIC X(04).
