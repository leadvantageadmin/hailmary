000100*----------------------------------------------------------------
000110* COPYLIB-COMPOUT  -  NORMALIZED COMPANY OUTPUT RECORD
000120* ONE ROW PER UNIQUE E-MAIL DOMAIN, BUILT FROM THE FIRST-SEEN
000130* CUSTOMER FOR THAT DOMAIN (CO-EXT-ID).  KEYED BY CM-COMP-ID SO
000140* CBL-NORMALZ CAN DETECT "ALREADY CREATED" WITH A READ BEFORE
000150* WRITE, THE SAME WAY CBL-INGEST DEDUPS CUSTOMER-OUT.
000160*----------------------------------------------------------------
000170 01  CM-COMPANY-OUT-REC.
000180     05  CM-COMP-ID              PIC X(66).
000190     05  CM-DOMAIN               PIC X(60).
000200     05  CM-COMP-NAME            PIC X(40).
000210     05  CM-INDUSTRY             PIC X(30).
000220     05  CM-MIN-EMP-SIZE.
000230         10  CM-MIN-EMP-SIZE-N       PIC S9(07).
000240         10  CM-MIN-EMP-SIZE-NULL    PIC X(01).
000250             88  CM-MIN-EMP-SIZE-IS-NULL   VALUE 'Y'.
000260             88  CM-MIN-EMP-SIZE-HAS-VAL   VALUE 'N'.
000270     05  CM-MAX-EMP-SIZE.
000280         10  CM-MAX-EMP-SIZE-N       PIC S9(07).
000290         10  CM-MAX-EMP-SIZE-NULL    PIC X(01).
000300             88  CM-MAX-EMP-SIZE-IS-NULL   VALUE 'Y'.
000310             88  CM-MAX-EMP-SIZE-HAS-VAL   VALUE 'N'.
000320     05  CM-EMP-SIZE-LINK        PIC X(60).
000330     05  CM-REVENUE-USD.
000340         10  CM-REVENUE-USD-N        PIC S9(13).
000350         10  CM-REVENUE-USD-NULL     PIC X(01).
000360             88  CM-REVENUE-USD-IS-NULL    VALUE 'Y'.
000370             88  CM-REVENUE-USD-HAS-VAL    VALUE 'N'.
000380     05  CM-FULL-ADDRESS         PIC X(81).
000390     05  CM-CITY                 PIC X(30).
000400     05  CM-STATE                PIC X(30).
000410     05  CM-COUNTRY              PIC X(30).
000420     05  CM-ZIP-CODE             PIC X(10).
000430     05  CM-PHONE                PIC X(20).
000440     05  CM-MOBILE-PHONE         PIC X(20).
000450     05  CM-EXT-SOURCE           PIC X(10).
000460     05  CM-EXT-ID               PIC X(68).
000470     05  FILLER                  PIC X(15).
