000100*****************************************************************
000110* CBL-JOBLVL  -  U5 JOB-TITLE-LEVEL MIGRATION DRIVER
000120*
000130* MAINTENANCE LOG
000140* ---------------
000150* 11/14/98  KFENNIMORE    CR-4900  ORIGINAL CODING - LOADS THE
000160*                                  TITLE-MAP/TITLE-DEF TABLES AND
000170*                                  CALLS CBL-TITLVL ONCE PER BATCH
000180*                                  OF 2000, MODELED ON THE UNEMQUE
000190*                                  DRIVER/UNEMREAD SUBPROGRAM SPLIT.
000200* 03/02/99  KFENNIMORE    CR-4900  TRACK RUN TOTALS ACROSS BATCHES
000210*                                  FOR THE END-OF-JOB DISPLAY.
000220* 12/29/99  KFENNIMORE    CR-4998  Y2K - DATE-WRITTEN AND ALL
000230*                                  MAINTENANCE LOG DATES REVIEWED,
000240*                                  NO 2-DIGIT YEAR MATH IN THIS
000250*                                  PROGRAM, NO CHANGE REQUIRED.
000260* 08/19/04  MOKONKWO      CR-5390  APPEND THE JOB-TITLE MIGRATION
000270*                                  SECTION TO RUN-REPORT (OPEN
000280*                                  EXTEND) SO ONE REPORT COVERS
000290*                                  BOTH CBL-NORMALZ AND U5.
000300* 08/19/04  MOKONKWO      CR-5391  DISPLAY THE TRIMMED LAST KEY
000310*                                  PROCESSED AT END OF JOB - SAME
000320*                                  DIAGNOSTIC ADDED TO CBL-TITLVL.
000330*****************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.  CBL-JOBLVL.
000360 AUTHOR.        K. FENNIMORE.
000370 INSTALLATION.  DATAMARK SYSTEMS INC.
000380 DATE-WRITTEN.  11/14/1998.
000390 DATE-COMPILED.
000400 SECURITY.      CONFIDENTIAL - CUSTOMER DATA.
000410*===============================================================*
000420* LOADS JOB-TITLE-LEVEL-MAP/JOB-TITLE-LEVEL-DEF INTO IN-MEMORY
000430* TABLES, THEN CALLS CBL-TITLVL ONCE PER BATCH OF 2000 PROSPECT-
000440* OUT CANDIDATES UNTIL A BATCH COMES BACK WITH ZERO CANDIDATES OR
000450* THE FILE IS EXHAUSTED.  APPENDS THE MIGRATION SUMMARY ONTO THE
000460* RUN-REPORT CBL-NORMALZ ALREADY WROTE AND CLOSED.
000470*===============================================================*
000480 ENVIRONMENT DIVISION.
000490*---------------------------------------------------------------*
000500 CONFIGURATION SECTION.
000510*---------------------------------------------------------------*
000520 SOURCE-COMPUTER. IBM-3081.
000530 OBJECT-COMPUTER. IBM-3081.
000540 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000550*---------------------------------------------------------------*
000560 INPUT-OUTPUT SECTION.
000570*---------------------------------------------------------------*
000580 FILE-CONTROL.
000590     SELECT TITLE-MAP ASSIGN TO TITLMAP
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS  IS WS-TITLE-MAP-STATUS.
000620*
000630     SELECT TITLE-DEF ASSIGN TO TITLDEF
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS  IS WS-TITLE-DEF-STATUS.
000660*
000670     SELECT RUN-REPORT ASSIGN TO RUNRPT
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS  IS WS-RUN-REPORT-STATUS.
000700*===============================================================*
000710 DATA DIVISION.
000720*---------------------------------------------------------------*
000730 FILE SECTION.
000740*---------------------------------------------------------------*
000750 FD  TITLE-MAP
000760     LABEL RECORDS ARE STANDARD.
000770 01  TM-TITLE-MAP-REC.
000780     05  TM-REC-ORIGINAL-LEVEL   PIC X(30).
000790     05  TM-REC-LEVEL-NUM        PIC 9(02).
000800     05  FILLER                  PIC X(08).
000810*---------------------------------------------------------------*
000820 FD  TITLE-DEF
000830     LABEL RECORDS ARE STANDARD.
000840 01  TD-TITLE-DEF-REC.
000850     05  TD-REC-LEVEL-NUM        PIC 9(02).
000860     05  TD-REC-STANDARD-NAME    PIC X(30).
000870     05  FILLER                  PIC X(08).
000880*---------------------------------------------------------------*
000890 FD  RUN-REPORT
000900     LABEL RECORDS ARE STANDARD.
000910 01  RUN-REPORT-RECORD.
000920     05  RUN-REPORT-LINE         PIC X(76).
000930     05  FILLER                  PIC X(04).
000940*---------------------------------------------------------------*
000950 WORKING-STORAGE SECTION.
000960*---------------------------------------------------------------*
000970 01  WS-FILE-STATUSES.
000980     05  WS-TITLE-MAP-STATUS     PIC 99.
000990         88  WS-TITLE-MAP-OK             VALUE 00.
001000         88  WS-TITLE-MAP-EOF             VALUE 10.
001010     05  WS-TITLE-DEF-STATUS     PIC 99.
001020         88  WS-TITLE-DEF-OK              VALUE 00.
001030         88  WS-TITLE-DEF-EOF              VALUE 10.
001040     05  WS-RUN-REPORT-STATUS    PIC 99.
001050         88  WS-RUN-REPORT-OK              VALUE 00.
001060     05  FILLER                  PIC X(01).
001070*---------------------------------------------------------------*
001080 01  WS-SWITCHES.
001090     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
001100         88  WS-EOF                       VALUE 'Y'.
001110         88  WS-NOT-EOF                   VALUE 'N'.
001120     05  WS-MAPS-LOADED-SW       PIC X(01) VALUE 'N'.
001130         88  WS-MAPS-LOADED               VALUE 'Y'.
001140         88  WS-MAPS-NOT-LOADED           VALUE 'N'.
001150     05  FILLER                  PIC X(03).
001160*---------------------------------------------------------------*
001170* RUN TOTALS ACCUMULATED ACROSS EVERY BATCH-OF-2000 CALL, AND THE
001180* REDEFINES-BASED COUNTER/LABEL TABLE WALK CBL-NORMALZ USES FOR
001190* ITS OWN END-OF-JOB SYSOUT DUMP.
001200*---------------------------------------------------------------*
001210 01  WS-RUN-TOTALS.
001220     05  WS-TOTAL-CANDIDATES     PIC 9(06) COMP.
001230     05  WS-TOTAL-PROCESSED      PIC 9(06) COMP.
001240     05  WS-TOTAL-FAILED         PIC 9(06) COMP.
001245     05  FILLER                  PIC X(02).
001250 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
001260     05  WS-RUN-TOTAL-ENTRY OCCURS 3 TIMES PIC 9(06) COMP.
001270 01  WS-RUN-TOTAL-LABELS.
001280     05  FILLER                  PIC X(20) VALUE 'CANDIDATES THIS RUN '.
001290     05  FILLER                  PIC X(20) VALUE 'PROCESSED THIS RUN  '.
001300     05  FILLER                  PIC X(20) VALUE 'FAILED THIS RUN     '.
001310 01  WS-RUN-TOTAL-LABEL-TABLE REDEFINES WS-RUN-TOTAL-LABELS.
001320     05  WS-RUN-TOTAL-LABEL-ENTRY OCCURS 3 TIMES PIC X(20).
001330 01  WS-TOTAL-IDX                PIC 9(02) COMP.
001340*---------------------------------------------------------------*
001350* TRIMMED-KEY DISPLAY WORK AREA - SAME IDIOM CBL-TITLVL USES FOR
001360* ITS OWN END-OF-BATCH DIAGNOSTIC LINE.
001370*---------------------------------------------------------------*
001380 01  WS-KEY-DISPLAY-WORK.
001390     05  WS-KEY-DISPLAY-AREA     PIC X(60).
001400     05  WS-KEY-CHAR-TABLE REDEFINES WS-KEY-DISPLAY-AREA.
001410         10  WS-KEY-CHAR         PIC X(01) OCCURS 60 TIMES.
001420     05  WS-KEY-LAST-NONBLANK    PIC 9(02) COMP.
001430     05  WS-KEY-SCAN-IDX         PIC 9(02) COMP.
001440     05  FILLER                  PIC X(05).
001450*---------------------------------------------------------------*
001460 01  ERROR-DISPLAY-LINE.
001470     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
001480     05  DL-ERROR-REASON         PIC X(10) VALUE SPACE.
001490     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
001500     05  DL-FILE-STATUS          PIC 99.
001510     05  FILLER   PIC X(05) VALUE ' *** '.
001520*---------------------------------------------------------------*
001530     COPY TITMAP.
001540     COPY RPTFORM.
001550*===============================================================*
001560 PROCEDURE DIVISION.
001570*---------------------------------------------------------------*
001580 0000-MAIN-ROUTINE.
001590*---------------------------------------------------------------*
001600     PERFORM 1000-OPEN-AND-LOAD-MAPS
001610     IF WS-MAPS-LOADED
001620         PERFORM 2000-RUN-BATCHES
001630         PERFORM 7000-APPEND-JOBLVL-SUMMARY
001640         PERFORM 8000-DISPLAY-COMPLETION
001650     END-IF.
001660     GOBACK.
001670*---------------------------------------------------------------*
001680 1000-OPEN-AND-LOAD-MAPS.
001690*---------------------------------------------------------------*
001700     MOVE ZERO TO TM-MAP-TBL-SIZE TM-DEF-TBL-SIZE
001710     OPEN INPUT TITLE-MAP
001720     IF WS-TITLE-MAP-STATUS NOT = 00
001730         MOVE 'OPEN TMAP' TO DL-ERROR-REASON
001740         MOVE WS-TITLE-MAP-STATUS TO DL-FILE-STATUS
001750         PERFORM 9900-DISPLAY-FILE-ERROR
001760     ELSE
001770         SET WS-NOT-EOF TO TRUE
001780         PERFORM 1100-LOAD-ONE-MAP-REC UNTIL WS-EOF
001790         CLOSE TITLE-MAP
001800         OPEN INPUT TITLE-DEF
001810         IF WS-TITLE-DEF-STATUS NOT = 00
001820             MOVE 'OPEN TDEF' TO DL-ERROR-REASON
001830             MOVE WS-TITLE-DEF-STATUS TO DL-FILE-STATUS
001840             PERFORM 9900-DISPLAY-FILE-ERROR
001850         ELSE
001860             SET WS-NOT-EOF TO TRUE
001870             PERFORM 1200-LOAD-ONE-DEF-REC UNTIL WS-EOF
001880             CLOSE TITLE-DEF
001890             SET WS-MAPS-LOADED TO TRUE
001900         END-IF
001910     END-IF.
001920*---------------------------------------------------------------*
001930 1100-LOAD-ONE-MAP-REC.
001940*---------------------------------------------------------------*
001950     READ TITLE-MAP
001960         AT END
001970             SET WS-EOF TO TRUE
001980         NOT AT END
001990             ADD 1 TO TM-MAP-TBL-SIZE
002000             MOVE TM-REC-ORIGINAL-LEVEL
002010                 TO TM-MAP-TBL-LEVEL (TM-MAP-TBL-SIZE)
002020             MOVE TM-REC-LEVEL-NUM
002030                 TO TM-MAP-TBL-NUM (TM-MAP-TBL-SIZE)
002040     END-READ.
002050*---------------------------------------------------------------*
002060 1200-LOAD-ONE-DEF-REC.
002070*---------------------------------------------------------------*
002080     READ TITLE-DEF
002090         AT END
002100             SET WS-EOF TO TRUE
002110         NOT AT END
002120             ADD 1 TO TM-DEF-TBL-SIZE
002130             MOVE TD-REC-LEVEL-NUM
002140                 TO TM-DEF-TBL-NUM (TM-DEF-TBL-SIZE)
002150             MOVE TD-REC-STANDARD-NAME
002160                 TO TM-DEF-TBL-NAME (TM-DEF-TBL-SIZE)
002170     END-READ.
002180*---------------------------------------------------------------*
002190 2000-RUN-BATCHES.
002200*---------------------------------------------------------------*
002210     MOVE SPACES TO TL-LAST-KEY-IN
002220     MOVE ZERO TO WS-TOTAL-CANDIDATES WS-TOTAL-PROCESSED
002230         WS-TOTAL-FAILED
002240     SET TL-NOT-END-OF-FILE TO TRUE
002250     PERFORM 2100-RUN-ONE-BATCH
002260         WITH TEST AFTER
002270         UNTIL TL-END-OF-FILE OR TL-CANDIDATES-IN-BATCH = ZERO.
002280*---------------------------------------------------------------*
002290 2100-RUN-ONE-BATCH.
002300*---------------------------------------------------------------*
002310     CALL 'CBL-TITLVL' USING TL-BATCH-SIZE, TL-BATCH-CONTROL,
002320             TM-TABLE-SIZES, TM-MAP-TABLE, TM-DEF-TABLE
002330     END-CALL
002340     ADD TL-CANDIDATES-IN-BATCH TO WS-TOTAL-CANDIDATES
002350     ADD TL-PROCESSED-IN-BATCH  TO WS-TOTAL-PROCESSED
002360     ADD TL-FAILED-IN-BATCH     TO WS-TOTAL-FAILED
002370     MOVE TL-LAST-KEY-OUT TO TL-LAST-KEY-IN.
002380*---------------------------------------------------------------*
002390 7000-APPEND-JOBLVL-SUMMARY.
002400*---------------------------------------------------------------*
002410     OPEN EXTEND RUN-REPORT
002420     IF WS-RUN-REPORT-STATUS NOT = 00
002430         MOVE 'EXTEND RPT' TO DL-ERROR-REASON
002440         MOVE WS-RUN-REPORT-STATUS TO DL-FILE-STATUS
002450         PERFORM 9900-DISPLAY-FILE-ERROR
002460     ELSE
002470         MOVE WS-TOTAL-CANDIDATES TO FJ-CANDIDATES
002480         MOVE WS-TOTAL-PROCESSED  TO FJ-PROCESSED
002490         MOVE WS-TOTAL-FAILED     TO FJ-FAILED
002500         MOVE FORMAT-JOBLVL-LINE TO RUN-REPORT-LINE
002510         WRITE RUN-REPORT-RECORD
002520         CLOSE RUN-REPORT
002530     END-IF.
002540*---------------------------------------------------------------*
002550 8000-DISPLAY-COMPLETION.
002560*---------------------------------------------------------------*
002570     MOVE TL-LAST-KEY-OUT TO WS-KEY-DISPLAY-AREA
002580     PERFORM 8100-TRIM-KEY-DISPLAY
002590     DISPLAY 'CBL-JOBLVL RUN COMPLETE - LAST KEY : '
002600         WS-KEY-DISPLAY-AREA (1:WS-KEY-LAST-NONBLANK)
002610     PERFORM 8200-DISPLAY-ONE-TOTAL VARYING WS-TOTAL-IDX
002620         FROM 1 BY 1 UNTIL WS-TOTAL-IDX > 3.
002630*---------------------------------------------------------------*
002640 8100-TRIM-KEY-DISPLAY.
002650*---------------------------------------------------------------*
002660     MOVE 1 TO WS-KEY-LAST-NONBLANK
002670     PERFORM 8150-SCAN-ONE-KEY-POS VARYING WS-KEY-SCAN-IDX
002680         FROM 60 BY -1
002690         UNTIL WS-KEY-SCAN-IDX < 1.
002700*---------------------------------------------------------------*
002710 8150-SCAN-ONE-KEY-POS.
002720*---------------------------------------------------------------*
002730     IF WS-KEY-CHAR (WS-KEY-SCAN-IDX) NOT = SPACE
002740         MOVE WS-KEY-SCAN-IDX TO WS-KEY-LAST-NONBLANK
002750         MOVE 1 TO WS-KEY-SCAN-IDX
002760     END-IF.
002770*---------------------------------------------------------------*
002780 8200-DISPLAY-ONE-TOTAL.
002790*---------------------------------------------------------------*
002800     DISPLAY WS-RUN-TOTAL-LABEL-ENTRY (WS-TOTAL-IDX) ' '
002810         WS-RUN-TOTAL-ENTRY (WS-TOTAL-IDX).
002820*---------------------------------------------------------------*
002830 9900-DISPLAY-FILE-ERROR.
002840*---------------------------------------------------------------*
002850     DISPLAY ERROR-DISPLAY-LINE.
