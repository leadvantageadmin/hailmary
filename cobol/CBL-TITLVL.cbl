000100*****************************************************************
000110* PROGRAM:      CBL-TITLVL
000120* ORIGINAL AUTHOR: K. FENNIMORE
000130*
000140* MAINTENANCE LOG
000150* DATE       PROGRAMMER    REQUEST   DESCRIPTION
000160* ---------- ------------- --------- --------------------------
000170* 11/14/98   KFENNIMORE    CR-4900   ORIGINAL CODING - BATCH-OF-
000180*                                    2000 JOB-TITLE-LEVEL LOOKUP
000190*                                    SUBPROGRAM, KEYED PAGINATION
000200*                                    OVER PROSPECT-OUT MODELED ON
000210*                                    THE UNEMREAD VSAM READER.
000220* 03/02/99   KFENNIMORE    CR-4900   ADDED TD-TITLE-DEF-REC LOOKUP
000230*                                    SO THE STANDARD NAME COMES
000240*                                    FROM THE DEF TABLE, NOT JUST
000250*                                    THE NUMBER FROM THE MAP.
000260* 12/29/99   KFENNIMORE    CR-4998   Y2K - DATE-WRITTEN AND ALL
000270*                                    MAINTENANCE LOG DATES REVIEWED,
000280*                                    NO 2-DIGIT YEAR MATH IN THIS
000290*                                    PROGRAM, NO CHANGE REQUIRED.
000300* 08/19/04   MOKONKWO      CR-5391   ADDED WS-KEY-DISPLAY TRIMMED-
000310*                                    KEY DIAGNOSTIC FOR THE END-OF-
000320*                                    BATCH DISPLAY LINE.
000330* 08/19/04   MOKONKWO      CR-5391   UNMAPPED JOB-TITLE-LEVEL VALUES
000340*                                    NOW COUNTED IN TL-FAILED-IN-
000350*                                    BATCH INSTEAD OF BEING SILENTLY
000360*                                    DROPPED FROM THE CONTROL TOTALS.
000370*****************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.  CBL-TITLVL.
000400 AUTHOR.        K. FENNIMORE.
000410 INSTALLATION.  DATAMARK SYSTEMS INC.
000420 DATE-WRITTEN.  11/14/1998.
000430 DATE-COMPILED.
000440 SECURITY.      CONFIDENTIAL - CUSTOMER DATA.
000450*===============================================================*
000460 ENVIRONMENT DIVISION.
000470*---------------------------------------------------------------*
000480 CONFIGURATION SECTION.
000490*---------------------------------------------------------------*
000500 SOURCE-COMPUTER. IBM-3081.
000510 OBJECT-COMPUTER. IBM-3081.
000520 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000530*---------------------------------------------------------------*
000540 INPUT-OUTPUT SECTION.
000550*---------------------------------------------------------------*
000560 FILE-CONTROL.
000570     SELECT PROSPECT-OUT ASSIGN TO PROSOUT
000580       ORGANIZATION IS INDEXED
000590       ACCESS MODE  IS DYNAMIC
000600       RECORD KEY   IS PR-PROS-ID
000610       FILE STATUS  IS WS-PROSPECT-STATUS.
000620*===============================================================*
000630 DATA DIVISION.
000640*---------------------------------------------------------------*
000650 FILE SECTION.
000660*---------------------------------------------------------------*
000670 FD  PROSPECT-OUT
000680      DATA RECORD IS PR-PROSPECT-OUT-REC.
000690     COPY PROSOUT.
000700*---------------------------------------------------------------*
000710 WORKING-STORAGE SECTION.
000720*---------------------------------------------------------------*
000730 01  WS-FILE-STATUSES.
000740     05  WS-PROSPECT-STATUS      PIC 99.
000750         88  WS-PROSPECT-OK              VALUE 00.
000760         88  WS-PROSPECT-EOF              VALUE 10.
000770     05  FILLER                  PIC X(01).
000780*---------------------------------------------------------------*
000790 01  WS-SEARCH-SWITCHES.
000800     05  WS-MAP-FOUND-SW         PIC X(01).
000810         88  WS-MAP-FOUND               VALUE 'Y'.
000820         88  WS-MAP-NOT-FOUND            VALUE 'N'.
000830     05  WS-DEF-FOUND-SW         PIC X(01).
000840         88  WS-DEF-FOUND                VALUE 'Y'.
000850         88  WS-DEF-NOT-FOUND             VALUE 'N'.
000860     05  FILLER                  PIC X(02).
000870*---------------------------------------------------------------*
000880* BATCH CONTROL-TOTAL DIAGNOSTIC - DUMPED TO SYSOUT AT THE END
000890* OF EACH CALL, SAME COUNTER/LABEL-TABLE IDIOM CBL-NORMALZ USES
000900* FOR ITS END-OF-JOB DUMP.
000910*---------------------------------------------------------------*
000920 01  WS-DIAG-COUNTERS.
000930     05  WS-DIAG-CANDIDATES      PIC 9(04) COMP.
000940     05  WS-DIAG-PROCESSED       PIC 9(04) COMP.
000950     05  WS-DIAG-FAILED          PIC 9(04) COMP.
000955     05  FILLER                  PIC X(02).
000960 01  WS-DIAG-COUNTERS-TABLE REDEFINES WS-DIAG-COUNTERS.
000970     05  WS-DIAG-CTR-ENTRY OCCURS 3 TIMES PIC 9(04) COMP.
000980 01  WS-DIAG-LABELS.
000990     05  FILLER                  PIC X(20) VALUE 'CANDIDATES IN BATCH'.
001000     05  FILLER                  PIC X(20) VALUE 'PROCESSED IN BATCH '.
001010     05  FILLER                  PIC X(20) VALUE 'FAILED IN BATCH    '.
001020 01  WS-DIAG-LABEL-TABLE REDEFINES WS-DIAG-LABELS.
001030     05  WS-DIAG-LABEL-ENTRY OCCURS 3 TIMES PIC X(20).
001040 01  WS-DIAG-IDX                 PIC 9(02) COMP.
001050*---------------------------------------------------------------*
001060* TRIMMED-KEY DISPLAY WORK AREA - BUILDS A RIGHT-TRIMMED VIEW OF
001070* THE LAST KEY PROCESSED FOR THE END-OF-BATCH DIAGNOSTIC LINE.
001080*---------------------------------------------------------------*
001090 01  WS-KEY-DISPLAY-WORK.
001100     05  WS-KEY-DISPLAY-AREA     PIC X(60).
001110     05  WS-KEY-CHAR-TABLE REDEFINES WS-KEY-DISPLAY-AREA.
001120         10  WS-KEY-CHAR         PIC X(01) OCCURS 60 TIMES.
001130     05  WS-KEY-LAST-NONBLANK    PIC 9(02) COMP.
001140     05  WS-KEY-SCAN-IDX         PIC 9(02) COMP.
001150     05  FILLER                  PIC X(05).
001160*---------------------------------------------------------------*
001170 01  ERROR-DISPLAY-LINE.
001180     05  FILLER   PIC X(23) VALUE ' *** ERROR DURING FILE '.
001190     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
001200     05  FILLER   PIC X(18) VALUE ' FILE STATUS IS : '.
001210     05  DL-FILE-STATUS          PIC 99.
001220     05  FILLER   PIC X(05) VALUE ' *** '.
001230*---------------------------------------------------------------*
001240 LINKAGE SECTION.
001250 COPY TITMAP.
001260*===============================================================*
001270 PROCEDURE DIVISION USING TL-BATCH-SIZE, TL-BATCH-CONTROL,
001280     TM-TABLE-SIZES, TM-MAP-TABLE, TM-DEF-TABLE.
001290*---------------------------------------------------------------*
001300 0000-MAIN-ROUTINE.
001310*---------------------------------------------------------------*
001320     MOVE ZERO TO TL-CANDIDATES-IN-BATCH
001330                  TL-PROCESSED-IN-BATCH
001340                  TL-FAILED-IN-BATCH
001350     SET TL-NOT-END-OF-FILE TO TRUE
001360*
001370     PERFORM 1000-OPEN-AND-POSITION
001380     IF WS-PROSPECT-OK
001390         PERFORM 2000-PROCESS-BATCH
001400             UNTIL TL-END-OF-FILE
001410                OR TL-CANDIDATES-IN-BATCH
001420                       NOT LESS THAN TL-BATCH-SIZE
001430     END-IF
001440*
001450     PERFORM 3000-CLOSE-FILES.
001460     GOBACK.
001470*---------------------------------------------------------------*
001480 1000-OPEN-AND-POSITION.
001490*---------------------------------------------------------------*
001500     OPEN I-O PROSPECT-OUT
001510     IF WS-PROSPECT-STATUS NOT = 00
001520         MOVE 'OPEN'             TO DL-ERROR-REASON
001530         PERFORM 9900-INVALID-FILE-STATUS
001540     ELSE
001550         IF TL-LAST-KEY-IN = SPACES
001560             MOVE LOW-VALUES TO PR-PROS-ID
001570         ELSE
001580             MOVE TL-LAST-KEY-IN TO PR-PROS-ID
001590         END-IF
001600         START PROSPECT-OUT KEY IS GREATER THAN PR-PROS-ID
001610             INVALID KEY
001620                 SET TL-END-OF-FILE TO TRUE
001630         END-START
001640     END-IF.
001650*---------------------------------------------------------------*
001660 2000-PROCESS-BATCH.
001670*---------------------------------------------------------------*
001680     READ PROSPECT-OUT NEXT RECORD
001690         AT END
001700             SET TL-END-OF-FILE TO TRUE
001710         NOT AT END
001720             MOVE PR-PROS-ID TO TL-LAST-KEY-OUT
001730             IF PR-JOB-TITLE-LEVEL NOT = SPACES
001740                AND PR-LEVEL-NUM-IS-NULL
001750                 ADD 1 TO TL-CANDIDATES-IN-BATCH
001760                 PERFORM 2100-LOOKUP-AND-UPDATE
001770             END-IF
001780     END-READ.
001790*---------------------------------------------------------------*
001800 2100-LOOKUP-AND-UPDATE.
001810*---------------------------------------------------------------*
001820     SET WS-MAP-NOT-FOUND TO TRUE
001830     SET TM-MAP-IDX TO 1
001840     SEARCH TM-MAP-TBL-ENTRY
001850         AT END
001860             SET WS-MAP-NOT-FOUND TO TRUE
001870         WHEN TM-MAP-TBL-LEVEL (TM-MAP-IDX) = PR-JOB-TITLE-LEVEL
001880             SET WS-MAP-FOUND TO TRUE
001890     END-SEARCH
001900*
001910     IF WS-MAP-FOUND
001920         SET WS-DEF-NOT-FOUND TO TRUE
001930         SET TM-DEF-IDX TO 1
001940         SEARCH TM-DEF-TBL-ENTRY
001950             AT END
001960                 SET WS-DEF-NOT-FOUND TO TRUE
001970             WHEN TM-DEF-TBL-NUM (TM-DEF-IDX)
001980                      = TM-MAP-TBL-NUM (TM-MAP-IDX)
001990                 SET WS-DEF-FOUND TO TRUE
002000         END-SEARCH
002010*
002020         IF WS-DEF-FOUND
002030             MOVE TM-MAP-TBL-NUM (TM-MAP-IDX) TO PR-LEVEL-NUM-N
002040             SET PR-LEVEL-NUM-HAS-VAL TO TRUE
002050             MOVE TM-DEF-TBL-NAME (TM-DEF-IDX) TO
002060                 PR-JOB-TITLE-LEVEL
002070             REWRITE PR-PROSPECT-OUT-REC
002080                 INVALID KEY
002090                     MOVE 'REWRITE'      TO DL-ERROR-REASON
002100                     PERFORM 9900-INVALID-FILE-STATUS
002110                 NOT INVALID KEY
002120                     ADD 1 TO TL-PROCESSED-IN-BATCH
002130             END-REWRITE
002140         ELSE
002150             ADD 1 TO TL-FAILED-IN-BATCH
002160         END-IF
002170     ELSE
002180         ADD 1 TO TL-FAILED-IN-BATCH
002190     END-IF.
002200*---------------------------------------------------------------*
002210 3000-CLOSE-FILES.
002220*---------------------------------------------------------------*
002230     CLOSE PROSPECT-OUT
002240     MOVE TL-LAST-KEY-OUT TO WS-KEY-DISPLAY-AREA
002250     PERFORM 3100-TRIM-KEY-DISPLAY
002260     DISPLAY 'CBL-TITLVL BATCH COMPLETE - LAST KEY : '
002270         WS-KEY-DISPLAY-AREA (1:WS-KEY-LAST-NONBLANK)
002280     MOVE TL-CANDIDATES-IN-BATCH TO WS-DIAG-CANDIDATES
002290     MOVE TL-PROCESSED-IN-BATCH  TO WS-DIAG-PROCESSED
002300     MOVE TL-FAILED-IN-BATCH     TO WS-DIAG-FAILED
002310     PERFORM 3050-DISPLAY-ONE-DIAG-COUNTER VARYING WS-DIAG-IDX
002320             FROM 1 BY 1
002330             UNTIL WS-DIAG-IDX > 3.
002340*---------------------------------------------------------------*
002350 3050-DISPLAY-ONE-DIAG-COUNTER.
002360*---------------------------------------------------------------*
002370     DISPLAY WS-DIAG-LABEL-ENTRY (WS-DIAG-IDX) ' '
002380         WS-DIAG-CTR-ENTRY (WS-DIAG-IDX).
002390*---------------------------------------------------------------*
002400 3100-TRIM-KEY-DISPLAY.
002410*---------------------------------------------------------------*
002420     MOVE 1 TO WS-KEY-LAST-NONBLANK
002430     PERFORM 3150-SCAN-ONE-KEY-POS VARYING WS-KEY-SCAN-IDX
002440             FROM 60 BY -1
002450             UNTIL WS-KEY-SCAN-IDX < 1.
002460*---------------------------------------------------------------*
002470 3150-SCAN-ONE-KEY-POS.
002480*---------------------------------------------------------------*
002490     IF WS-KEY-CHAR (WS-KEY-SCAN-IDX) NOT = SPACE
002500         MOVE WS-KEY-SCAN-IDX TO WS-KEY-LAST-NONBLANK
002510         MOVE 1 TO WS-KEY-SCAN-IDX
002520     END-IF.
002530*---------------------------------------------------------------*
002540 9900-INVALID-FILE-STATUS.
002550*---------------------------------------------------------------*
002560     MOVE WS-PROSPECT-STATUS    TO DL-FILE-STATUS.
002570     DISPLAY ERROR-DISPLAY-LINE.
