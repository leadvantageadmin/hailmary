000100*----------------------------------------------------------------
000110* COPYLIB-CUSTIN  -  CUSTOMER MASTER INPUT WORK RECORD
000120* HOLDS ONE CUSTOMER-IN ROW AFTER FIELD-BY-FIELD UNSTRING AND
000130* AFTER THE 2100-CLEAN-FIELDS PASS HAS LEFT-JUSTIFIED EVERY
000140* FIELD (SEE CBL-INGEST 2100 THRU 2190).
000150*----------------------------------------------------------------
000160 01  CI-CUSTOMER-IN-REC.
000170     05  CI-SALUTATION           PIC X(10).
000180     05  CI-FIRST-NAME           PIC X(25).
000190     05  CI-LAST-NAME            PIC X(25).
000200     05  CI-EMAIL-ADDR           PIC X(60).
000210     05  CI-COMPANY-NAME         PIC X(40).
000220     05  CI-ADDR-LINE-1          PIC X(40).
000230     05  CI-ADDR-LINE-2          PIC X(40).
000240     05  CI-CITY                 PIC X(30).
000250     05  CI-STATE                PIC X(30).
000260     05  CI-COUNTRY              PIC X(30).
000270     05  CI-ZIP-CODE             PIC X(10).
000280     05  CI-PHONE                PIC X(20).
000290     05  CI-MOBILE-PHONE         PIC X(20).
000300     05  CI-INDUSTRY             PIC X(30).
000310     05  CI-JOB-TITLE-LEVEL      PIC X(30).
000320     05  CI-JOB-TITLE            PIC X(40).
000330     05  CI-DEPARTMENT           PIC X(30).
000340     05  CI-EMPLOYEE-SIZE        PIC X(20).
000350     05  CI-REVENUE              PIC X(15).
000360     05  CI-JOB-TITLE-LINK       PIC X(60).
000370     05  CI-EMP-SIZE-LINK        PIC X(60).
000380     05  FILLER                  PIC X(04).
