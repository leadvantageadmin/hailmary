000100*****************************************************************
000110* CBL-NORMALZ  -  SPLIT ENRICHED CUSTOMERS INTO COMPANY/PROSPECT
000120*                 AND WRITE THE JOB RUN-REPORT
000130*
000140* MAINTENANCE LOG
000150* ---------------
000160* 04/02/97  DWESCOTT      CR-4750  ORIGINAL VERSION - READ
000170*                                  CUSTOMER-OUT, SPLIT COMPANY
000180*                                  FROM PROSPECT, PRINT COUNTS.
000190* 09/18/97  DWESCOTT      CR-4780  FIRST-SEEN COMPANY WINS - USE
000200*                                  KEYED READ ON COMPANY-OUT THE
000210*                                  SAME WAY CBL-INGEST DOES ITS
000220*                                  LAST-WINS CUSTOMER REWRITE.
000230* 09/09/98  KFENNIMORE    CR-4890  Y2K REVIEW - DATE-WRITTEN AND
000240*                                  DATE-COMPILED USE 4-DIGIT
000250*                                  YEARS, NO WINDOWING NEEDED.
000260* 03/03/99  KFENNIMORE    CR-4915  Y2K REVIEW - CONFIRMED NO
000270*                                  2-DIGIT YEAR FIELDS EXIST IN
000280*                                  ANY RECORD PROCESSED HERE.
000290* 11/30/99  KFENNIMORE    CR-4980  DOMAIN REPAIR: APPEND '.COM'
000300*                                  WHEN THE ADDRESS HAS NO DOT
000310*                                  BUT IS OTHERWISE ALPHANUMERIC.
000320* 06/14/00  MOKONKWO      CR-5044  READ THE STATS-OUT HANDOFF
000330*                                  FROM CBL-INGEST FOR THE U3
000340*                                  COUNTERS ON RUN-REPORT.
000350* 01/09/02  MOKONKWO      CR-5190  ADD DOMAIN-QUALITY SECTION -
000360*                                  VALID VS FALLBACK PROSPECT
000370*                                  E-MAIL COUNTS, AVG PROS/COMP.
000380* 08/19/04  MOKONKWO      CR-5390  LEAVE RUN-REPORT OPEN FOR
000390*                                  EXTEND SO CBL-JOBLVL CAN
000400*                                  APPEND THE JOB-TITLE SECTION.
000410* 10/12/04  MOKONKWO      CR-5433  AUDIT FOUND WS-REVENUE-CNT
000420*                                  BUMPED AGAIN IN 2200-PROCESS-
000430*                                  COMPANY'S NOT INVALID KEY LEG
000440*                                  FOR EVERY REPEAT CUSTOMER AT AN
000450*                                  EXISTING COMPANY - OVERSTATED
000460*                                  THE COMPANIES-WITH-REVENUE
000470*                                  COUNT.  THE COUNT ALREADY HAPPENS
000480*                                  ONCE, CORRECTLY, IN 2220-BUILD-
000490*                                  NEW-COMPANY.  REMOVED THE EXTRA
000500*                                  INCREMENT HERE.
000510*****************************************************************
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.  CBL-NORMALZ.
000540 AUTHOR.        D. WESCOTT.
000550 INSTALLATION.  DATAMARK SYSTEMS INC.
000560 DATE-WRITTEN.  04/02/1997.
000570 DATE-COMPILED.
000580 SECURITY.      CONFIDENTIAL - CUSTOMER DATA.
000590*===============================================================*
000600* WALKS CUSTOMER-OUT IN INPUT ORDER (VIA THE CUST-SEQ-NO
000610* ALTERNATE KEY), SPLITS EVERY CUSTOMER INTO A COMPANY (KEYED ON
000620* E-MAIL DOMAIN, FIRST ONE SEEN WINS) AND A PROSPECT, THEN READS
000630* BACK THE STATS-OUT HANDOFF FROM CBL-INGEST AND PRINTS THE JOB
000640* RUN-REPORT.  CBL-JOBLVL RE-OPENS RUN-REPORT FOR EXTEND TO TACK
000650* ON THE JOB-TITLE MIGRATION SECTION WHEN U5 RUNS.
000660*===============================================================*
000670 ENVIRONMENT DIVISION.
000680*---------------------------------------------------------------*
000690 CONFIGURATION SECTION.
000700*---------------------------------------------------------------*
000710 SOURCE-COMPUTER. IBM-3081.
000720 OBJECT-COMPUTER. IBM-3081.
000730 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000740*---------------------------------------------------------------*
000750 INPUT-OUTPUT SECTION.
000760*---------------------------------------------------------------*
000770 FILE-CONTROL.
000780     SELECT CUSTOMER-OUT ASSIGN TO CUSTOUT
000790         ORGANIZATION IS INDEXED
000800         ACCESS MODE  IS DYNAMIC
000810         RECORD KEY   IS CO-EXT-ID
000820         ALTERNATE RECORD KEY IS CO-CUST-SEQ-NO
000830         FILE STATUS  IS CUSTOMER-OUT-STATUS.
000840*
000850     SELECT COMPANY-OUT ASSIGN TO COMPOUT
000860         ORGANIZATION IS INDEXED
000870         ACCESS MODE  IS DYNAMIC
000880         RECORD KEY   IS CM-COMP-ID
000890         FILE STATUS  IS COMPANY-OUT-STATUS.
000900*
000910     SELECT PROSPECT-OUT ASSIGN TO PROSOUT
000920         ORGANIZATION IS INDEXED
000930         ACCESS MODE  IS DYNAMIC
000940         RECORD KEY   IS PR-PROS-ID
000950         FILE STATUS  IS PROSPECT-OUT-STATUS.
000960*
000970     SELECT STATS-OUT ASSIGN TO STATSOUT
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS  IS STATS-OUT-STATUS.
001000*
001010     SELECT RUN-REPORT ASSIGN TO RUNRPT
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS  IS RUN-REPORT-STATUS.
001040*===============================================================*
001050 DATA DIVISION.
001060*---------------------------------------------------------------*
001070 FILE SECTION.
001080*---------------------------------------------------------------*
001090 FD  CUSTOMER-OUT
001100     LABEL RECORDS ARE STANDARD.
001110     COPY CUSTOUT.
001120*---------------------------------------------------------------*
001130 FD  COMPANY-OUT
001140     LABEL RECORDS ARE STANDARD.
001150     COPY COMPOUT.
001160*---------------------------------------------------------------*
001170 FD  PROSPECT-OUT
001180     LABEL RECORDS ARE STANDARD.
001190     COPY PROSOUT.
001200*---------------------------------------------------------------*
001210 FD  STATS-OUT
001220     LABEL RECORDS ARE STANDARD.
001230     COPY STATS.
001240*---------------------------------------------------------------*
001250 FD  RUN-REPORT
001260     LABEL RECORDS ARE STANDARD.
001270 01  RUN-REPORT-RECORD.
001280     05  RUN-REPORT-LINE         PIC X(76).
001290     05  FILLER                  PIC X(04).
001300*===============================================================*
001310 WORKING-STORAGE SECTION.
001320*---------------------------------------------------------------*
001330 01  WS-FILE-STATUSES.
001340     05  CUSTOMER-OUT-STATUS     PIC X(02).
001350         88  CUSTOMER-OUT-OK           VALUE '00'.
001360         88  CUSTOMER-OUT-EOF          VALUE '10'.
001370     05  COMPANY-OUT-STATUS      PIC X(02).
001380         88  COMPANY-OUT-OK             VALUE '00'.
001390     05  PROSPECT-OUT-STATUS     PIC X(02).
001400         88  PROSPECT-OUT-OK            VALUE '00'.
001410     05  STATS-OUT-STATUS        PIC X(02).
001420         88  STATS-OUT-OK               VALUE '00'.
001430         88  STATS-OUT-EOF              VALUE '10'.
001440     05  RUN-REPORT-STATUS       PIC X(02).
001450         88  RUN-REPORT-OK              VALUE '00'.
001460*---------------------------------------------------------------*
001470 01  WS-SWITCHES.
001480     05  WS-EOF-SW               PIC X(01)  VALUE 'N'.
001490         88  WS-EOF                     VALUE 'Y'.
001500*---------------------------------------------------------------*
001510 01  WS-COUNTERS.
001520     05  WS-COMPANIES-WRITTEN    PIC 9(09) COMP VALUE ZERO.
001530     05  WS-PROSPECTS-WRITTEN    PIC 9(09) COMP VALUE ZERO.
001540     05  WS-VALID-DOMAIN-CNT     PIC 9(09) COMP VALUE ZERO.
001550     05  WS-FALLBACK-DOMAIN-CNT  PIC 9(09) COMP VALUE ZERO.
001560     05  WS-REVENUE-CNT          PIC 9(09) COMP VALUE ZERO.
001570*        END-OF-JOB CONTROL-TOTAL DUMP VIEWS THE FIVE COUNTERS
001580*        ABOVE AS A TABLE SO ONE LOOP CAN DISPLAY ALL OF THEM.
001590 01  WS-COUNTERS-TABLE REDEFINES WS-COUNTERS.
001600     05  WS-COUNTER-ENTRY        PIC 9(09) COMP OCCURS 5 TIMES.
001610 01  WS-COUNTER-LABELS.
001620     05  FILLER PIC X(20) VALUE 'COMPANIES WRITTEN  .'.
001630     05  FILLER PIC X(20) VALUE 'PROSPECTS WRITTEN  .'.
001640     05  FILLER PIC X(20) VALUE 'VALID DOMAIN CNT   .'.
001650     05  FILLER PIC X(20) VALUE 'FALLBACK DOMAIN CNT.'.
001660     05  FILLER PIC X(20) VALUE 'REVENUE CNT        .'.
001670 01  WS-COUNTER-LABEL-TABLE REDEFINES WS-COUNTER-LABELS.
001680     05  WS-COUNTER-LABEL        PIC X(20) OCCURS 5 TIMES.
001690 01  WS-CTR-IDX                  PIC 9(02) COMP.
001700*---------------------------------------------------------------*
001710*    E-MAIL DOMAIN EXTRACTION WORK AREA (U1 RULE, CR-4780/4980)
001720*---------------------------------------------------------------*
001730 01  WS-DOMAIN-WORK.
001740     05  WS-EMAIL-WORK           PIC X(60).
001750*        CHARACTER-TABLE VIEW - THE SHOP SCANS BY SUBSCRIPT
001760*        RATHER THAN REFERENCE MODIFICATION WHEREVER A
001770*        CHARACTER TABLE ALREADY EXISTS FOR THE FIELD.
001780     05  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-WORK.
001790         10  WS-EMAIL-CHAR       PIC X(01) OCCURS 60 TIMES.
001800     05  WS-PROCESSED-EMAIL      PIC X(64).
001810     05  WS-DOMAIN-TEXT          PIC X(60).
001820     05  WS-DOMAIN-CHAR-TABLE REDEFINES WS-DOMAIN-TEXT.
001830         10  WS-DOMAIN-CHAR      PIC X(01) OCCURS 60 TIMES.
001840     05  WS-DOMAIN-LEN           PIC 9(02) COMP.
001850     05  WS-REPAIRED-DOMAIN      PIC X(60).
001860     05  WS-AT-POS               PIC 9(02) COMP.
001870     05  WS-SCAN-IDX             PIC 9(02) COMP.
001880     05  WS-DOT-FOUND-SW         PIC X(01).
001890         88  WS-DOT-FOUND               VALUE 'Y'.
001900     05  WS-ALNUM-OK-SW          PIC X(01).
001910         88  WS-ALNUM-OK                VALUE 'Y'.
001920     05  WS-ALNUM-CHECK-LEN      PIC 9(02) COMP.
001930     05  WS-CHECK-CHAR           PIC X(01).
001940     05  FILLER                  PIC X(04).
001950*---------------------------------------------------------------*
001960*    COMPANY-ID / COMPANY-BUILD WORK AREA (U1/U4 RULES)
001970*---------------------------------------------------------------*
001980 01  WS-COMPANY-WORK.
001990     05  WS-COMP-ID              PIC X(66).
002000     05  WS-COMP-ID-BODY         PIC X(60).
002010     05  WS-EXT-ID-WORK          PIC X(68).
002020     05  WS-COMP-NAME-WORK       PIC X(40).
002030     05  FILLER                  PIC X(04).
002040*---------------------------------------------------------------*
002050*    U6 REPORT WORK AREAS - REDEFINE THE ZONED DIVIDE RESULT SO
002060*    THE AVG-PROS-PER-COMPANY CAN BE EDITED WITH Z(5)9.99
002070*---------------------------------------------------------------*
002080 01  WS-REPORT-WORK.
002090     05  WS-AVG-PROS-COMP        PIC 9(06)V99.
002100     05  WS-AVG-DIVISOR          PIC 9(09) COMP.
002110     05  FILLER                  PIC X(04).
002120*
002130     COPY RPTFORM.
002140*===============================================================*
002150 PROCEDURE DIVISION.
002160*---------------------------------------------------------------*
002170 0000-MAIN-PARAGRAPH.
002180*---------------------------------------------------------------*
002190     PERFORM 1000-OPEN-FILES
002200     PERFORM 2000-PROCESS-CUSTOMER-OUT UNTIL WS-EOF
002210     PERFORM 5000-READ-STATS-OUT
002220     PERFORM 8000-WRITE-RUN-REPORT
002230     PERFORM 9000-CLOSE-FILES
002240     GOBACK.
002250*---------------------------------------------------------------*
002260 1000-OPEN-FILES.
002270*---------------------------------------------------------------*
002280     OPEN INPUT  CUSTOMER-OUT
002290     OPEN OUTPUT COMPANY-OUT
002300     CLOSE       COMPANY-OUT
002310     OPEN I-O    COMPANY-OUT
002320     OPEN OUTPUT PROSPECT-OUT
002330     OPEN INPUT  STATS-OUT
002340     OPEN OUTPUT RUN-REPORT
002350     MOVE ZERO TO CO-CUST-SEQ-NO
002360     START CUSTOMER-OUT KEY IS NOT LESS THAN CO-CUST-SEQ-NO
002370         INVALID KEY
002380             SET WS-EOF TO TRUE
002390     END-START.
002400*---------------------------------------------------------------*
002410 2000-PROCESS-CUSTOMER-OUT.
002420*---------------------------------------------------------------*
002430     READ CUSTOMER-OUT NEXT RECORD
002440         AT END
002450             SET WS-EOF TO TRUE
002460     END-READ
002470     IF NOT WS-EOF
002480         PERFORM 2100-EXTRACT-DOMAIN
002490         PERFORM 2200-PROCESS-COMPANY
002500         PERFORM 2300-BUILD-PROSPECT
002510         PERFORM 2400-WRITE-PROSPECT
002520         ADD 1 TO WS-PROSPECTS-WRITTEN
002530     END-IF.
002540*---------------------------------------------------------------*
002550 2100-EXTRACT-DOMAIN.
002560*---------------------------------------------------------------*
002570     MOVE CO-EMAIL-ADDR TO WS-EMAIL-WORK
002580     MOVE SPACES        TO WS-DOMAIN-TEXT WS-PROCESSED-EMAIL
002590     IF WS-EMAIL-WORK = SPACES
002600         MOVE 'no-domain-available' TO WS-DOMAIN-TEXT
002610         MOVE 'no-email-available'  TO WS-PROCESSED-EMAIL
002620         ADD 1 TO WS-FALLBACK-DOMAIN-CNT
002630     ELSE
002640         PERFORM 2110-FIND-AT-SIGN
002650         IF WS-AT-POS = ZERO
002660             MOVE 'no-domain-available' TO WS-DOMAIN-TEXT
002670             MOVE WS-EMAIL-WORK TO WS-PROCESSED-EMAIL
002680             ADD 1 TO WS-FALLBACK-DOMAIN-CNT
002690         ELSE
002700             PERFORM 2120-SPLIT-AND-LOWER-DOMAIN
002710             PERFORM 2130-CHECK-QUALIFYING-DOT
002720             IF WS-DOT-FOUND AND WS-DOMAIN-LEN > 3
002730                 MOVE WS-EMAIL-WORK TO WS-PROCESSED-EMAIL
002740                 ADD 1 TO WS-VALID-DOMAIN-CNT
002750             ELSE
002760                 PERFORM 2140-CHECK-ALNUM-REPAIRABLE
002770                 IF WS-ALNUM-OK AND WS-ALNUM-CHECK-LEN > 2
002780                     PERFORM 2150-REPAIR-DOMAIN
002790                     ADD 1 TO WS-VALID-DOMAIN-CNT
002800                 ELSE
002810                     MOVE 'no-domain-available' TO WS-DOMAIN-TEXT
002820                     MOVE WS-EMAIL-WORK TO WS-PROCESSED-EMAIL
002830                     ADD 1 TO WS-FALLBACK-DOMAIN-CNT
002840                 END-IF
002850             END-IF
002860         END-IF
002870     END-IF.
002880*---------------------------------------------------------------*
002890 2110-FIND-AT-SIGN.
002900*---------------------------------------------------------------*
002910     MOVE ZERO TO WS-AT-POS
002920     PERFORM 2115-SCAN-FOR-AT-SIGN VARYING WS-SCAN-IDX FROM 1 BY 1
002930         UNTIL WS-SCAN-IDX > 60 OR WS-AT-POS NOT = ZERO.
002940*---------------------------------------------------------------*
002950 2115-SCAN-FOR-AT-SIGN.
002960*---------------------------------------------------------------*
002970     IF WS-EMAIL-CHAR(WS-SCAN-IDX) = '@'
002980         MOVE WS-SCAN-IDX TO WS-AT-POS
002990     END-IF.
003000*---------------------------------------------------------------*
003010 2120-SPLIT-AND-LOWER-DOMAIN.
003020*---------------------------------------------------------------*
003030     MOVE SPACES TO WS-DOMAIN-TEXT
003040     IF WS-AT-POS < 60
003050         MOVE WS-EMAIL-WORK(WS-AT-POS + 1:60 - WS-AT-POS)
003060             TO WS-DOMAIN-TEXT
003070     END-IF
003080     INSPECT WS-DOMAIN-TEXT CONVERTING
003090         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
003100         'abcdefghijklmnopqrstuvwxyz'
003110     MOVE ZERO TO WS-DOMAIN-LEN
003120     PERFORM 2125-SCAN-FOR-LAST-CHAR VARYING WS-SCAN-IDX FROM 60 BY -1
003130         UNTIL WS-SCAN-IDX = ZERO
003140         OR WS-DOMAIN-TEXT(WS-SCAN-IDX:1) NOT = SPACE
003150     MOVE WS-SCAN-IDX TO WS-DOMAIN-LEN.
003160*---------------------------------------------------------------*
003170 2125-SCAN-FOR-LAST-CHAR.
003180*---------------------------------------------------------------*
003190     CONTINUE.
003200*---------------------------------------------------------------*
003210 2130-CHECK-QUALIFYING-DOT.
003220*---------------------------------------------------------------*
003230     MOVE 'N' TO WS-DOT-FOUND-SW
003240     IF WS-DOMAIN-LEN > ZERO
003250         PERFORM 2135-SCAN-FOR-DOT VARYING WS-SCAN-IDX FROM 1 BY 1
003260             UNTIL WS-SCAN-IDX > WS-DOMAIN-LEN
003270             OR WS-DOT-FOUND
003280     END-IF.
003290*---------------------------------------------------------------*
003300 2135-SCAN-FOR-DOT.
003310*---------------------------------------------------------------*
003320     IF WS-DOMAIN-CHAR(WS-SCAN-IDX) = '.'
003330         MOVE 'Y' TO WS-DOT-FOUND-SW
003340     END-IF.
003350*---------------------------------------------------------------*
003360 2140-CHECK-ALNUM-REPAIRABLE.
003370*---------------------------------------------------------------*
003380     MOVE 'Y' TO WS-ALNUM-OK-SW
003390     MOVE ZERO TO WS-ALNUM-CHECK-LEN
003400     IF WS-DOMAIN-LEN > ZERO
003410         PERFORM 2145-CHECK-ONE-ALNUM-POS VARYING WS-SCAN-IDX
003420             FROM 1 BY 1
003430             UNTIL WS-SCAN-IDX > WS-DOMAIN-LEN
003440     ELSE
003450         MOVE 'N' TO WS-ALNUM-OK-SW
003460     END-IF.
003470*---------------------------------------------------------------*
003480 2145-CHECK-ONE-ALNUM-POS.
003490*---------------------------------------------------------------*
003500     MOVE WS-DOMAIN-CHAR(WS-SCAN-IDX) TO WS-CHECK-CHAR
003510     IF WS-CHECK-CHAR NOT = '.' AND WS-CHECK-CHAR NOT = '-'
003520         ADD 1 TO WS-ALNUM-CHECK-LEN
003530         IF (WS-CHECK-CHAR < 'A' OR WS-CHECK-CHAR > 'z')
003540             OR (WS-CHECK-CHAR > 'Z' AND
003550                 WS-CHECK-CHAR < 'a')
003560             IF (WS-CHECK-CHAR < '0' OR
003570                 WS-CHECK-CHAR > '9')
003580                 MOVE 'N' TO WS-ALNUM-OK-SW
003590             END-IF
003600         END-IF
003610     END-IF.
003620*---------------------------------------------------------------*
003630 2150-REPAIR-DOMAIN.
003640*---------------------------------------------------------------*
003650     MOVE SPACES TO WS-REPAIRED-DOMAIN
003660     STRING WS-DOMAIN-TEXT(1:WS-DOMAIN-LEN) DELIMITED BY SIZE
003670            '.com'                          DELIMITED BY SIZE
003680         INTO WS-REPAIRED-DOMAIN
003690     END-STRING
003700     MOVE WS-REPAIRED-DOMAIN TO WS-DOMAIN-TEXT
003710     ADD 4 TO WS-DOMAIN-LEN
003720     MOVE SPACES TO WS-PROCESSED-EMAIL
003730     STRING WS-EMAIL-WORK(1:WS-AT-POS)   DELIMITED BY SIZE
003740            WS-REPAIRED-DOMAIN            DELIMITED BY SPACE
003750         INTO WS-PROCESSED-EMAIL
003760     END-STRING.
003770*---------------------------------------------------------------*
003780 2200-PROCESS-COMPANY.
003790*---------------------------------------------------------------*
003800     PERFORM 2210-BUILD-COMPANY-ID
003810     MOVE WS-COMP-ID TO CM-COMP-ID
003820     READ COMPANY-OUT KEY IS CM-COMP-ID
003830         INVALID KEY
003840             PERFORM 2220-BUILD-NEW-COMPANY
003850             WRITE CM-COMPANY-OUT-REC
003860             ADD 1 TO WS-COMPANIES-WRITTEN
003870         NOT INVALID KEY
003880             CONTINUE
003890     END-READ.
003900*---------------------------------------------------------------*
003910 2210-BUILD-COMPANY-ID.
003920*---------------------------------------------------------------*
003930     MOVE SPACES TO WS-COMP-ID-BODY
003940     MOVE WS-DOMAIN-TEXT(1:WS-DOMAIN-LEN) TO WS-COMP-ID-BODY
003950     INSPECT WS-COMP-ID-BODY REPLACING ALL '.' BY '_'
003960                                      ALL '-' BY '_'
003970     MOVE SPACES TO WS-COMP-ID
003980     STRING 'company_' DELIMITED BY SIZE
003990            WS-COMP-ID-BODY DELIMITED BY SPACE
004000         INTO WS-COMP-ID
004010     END-STRING.
004020*---------------------------------------------------------------*
004030 2220-BUILD-NEW-COMPANY.
004040*---------------------------------------------------------------*
004050     MOVE WS-DOMAIN-TEXT       TO CM-DOMAIN
004060     MOVE CO-COMPANY-NAME      TO WS-COMP-NAME-WORK
004070     IF WS-COMP-NAME-WORK = SPACES
004080         MOVE SPACES TO WS-COMP-NAME-WORK
004090         STRING 'Company-' DELIMITED BY SIZE
004100                WS-DOMAIN-TEXT(1:WS-DOMAIN-LEN) DELIMITED BY SIZE
004110             INTO WS-COMP-NAME-WORK
004120         END-STRING
004130     END-IF
004140     MOVE WS-COMP-NAME-WORK    TO CM-COMP-NAME
004150     MOVE CO-INDUSTRY          TO CM-INDUSTRY
004160     MOVE CO-MIN-EMP-SIZE-N    TO CM-MIN-EMP-SIZE-N
004170     MOVE CO-MIN-EMP-SIZE-NULL TO CM-MIN-EMP-SIZE-NULL
004180     MOVE CO-MAX-EMP-SIZE-N    TO CM-MAX-EMP-SIZE-N
004190     MOVE CO-MAX-EMP-SIZE-NULL TO CM-MAX-EMP-SIZE-NULL
004200     MOVE CO-EMP-SIZE-LINK     TO CM-EMP-SIZE-LINK
004210     MOVE CO-REVENUE-USD-N     TO CM-REVENUE-USD-N
004220     MOVE CO-REVENUE-USD-NULL  TO CM-REVENUE-USD-NULL
004230     MOVE CO-FULL-ADDRESS      TO CM-FULL-ADDRESS
004240     MOVE CO-CITY-DISPLAY      TO CM-CITY
004250     MOVE CO-STATE-DISPLAY     TO CM-STATE
004260     MOVE CO-COUNTRY-DISPLAY   TO CM-COUNTRY
004270     MOVE CO-ZIP-CODE          TO CM-ZIP-CODE
004280     MOVE CO-PHONE             TO CM-PHONE
004290     MOVE CO-MOBILE-PHONE      TO CM-MOBILE-PHONE
004300     MOVE 'csv'                TO CM-EXT-SOURCE
004310     MOVE SPACES               TO WS-EXT-ID-WORK
004320     STRING 'company_' DELIMITED BY SIZE
004330            CO-EXT-ID  DELIMITED BY SPACE
004340         INTO WS-EXT-ID-WORK
004350     END-STRING
004360     MOVE WS-EXT-ID-WORK       TO CM-EXT-ID
004370     IF CO-REVENUE-USD-HAS-VAL
004380         ADD 1 TO WS-REVENUE-CNT
004390     END-IF.
004400*---------------------------------------------------------------*
004410 2300-BUILD-PROSPECT.
004420*---------------------------------------------------------------*
004430     MOVE CO-EXT-ID            TO PR-PROS-ID
004440     MOVE CO-SALUTATION        TO PR-SALUTATION
004450     MOVE CO-FIRST-NAME        TO PR-FIRST-NAME
004460     MOVE CO-LAST-NAME         TO PR-LAST-NAME
004470     MOVE WS-PROCESSED-EMAIL   TO PR-EMAIL-ADDR
004480     MOVE CO-JOB-TITLE         TO PR-JOB-TITLE
004490     MOVE CO-JOB-TITLE-LEVEL   TO PR-JOB-TITLE-LEVEL
004500     MOVE CO-DEPARTMENT        TO PR-DEPARTMENT
004510     MOVE CO-JOB-TITLE-LINK    TO PR-JOB-TITLE-LINK
004520     MOVE CO-FULL-ADDRESS      TO PR-FULL-ADDRESS
004530     MOVE CO-CITY-DISPLAY      TO PR-CITY
004540     MOVE CO-STATE-DISPLAY     TO PR-STATE
004550     MOVE CO-COUNTRY-DISPLAY   TO PR-COUNTRY
004560     MOVE CO-ZIP-CODE          TO PR-ZIP-CODE
004570     MOVE CO-PHONE             TO PR-PHONE
004580     MOVE CO-MOBILE-PHONE      TO PR-MOBILE-PHONE
004590     MOVE WS-COMP-ID           TO PR-COMPANY-ID
004600     MOVE 'csv'                TO PR-EXT-SOURCE
004610     MOVE CO-EXT-ID            TO PR-EXT-ID
004620     MOVE ZERO                 TO PR-LEVEL-NUM-N
004630     SET PR-LEVEL-NUM-IS-NULL  TO TRUE.
004640*---------------------------------------------------------------*
004650 2400-WRITE-PROSPECT.
004660*---------------------------------------------------------------*
004670     WRITE PR-PROSPECT-OUT-REC
004680         INVALID KEY
004690             DISPLAY 'PROSPECT-OUT WRITE FAILED, KEY ',
004700                 PR-PROS-ID
004710     END-WRITE.
004720*---------------------------------------------------------------*
004730 5000-READ-STATS-OUT.
004740*---------------------------------------------------------------*
004750     READ STATS-OUT
004760         AT END
004770             DISPLAY 'STATS-OUT EMPTY - CBL-INGEST MUST RUN FIRST'
004780             INITIALIZE ST-STATS-OUT-REC
004790     END-READ.
004800*---------------------------------------------------------------*
004810 8000-WRITE-RUN-REPORT.
004820*---------------------------------------------------------------*
004830     MOVE FORMAT-TITLE-LINE TO RUN-REPORT-LINE
004840     WRITE RUN-REPORT-RECORD
004850     MOVE SPACES TO RUN-REPORT-LINE
004860     WRITE RUN-REPORT-RECORD
004870     PERFORM 8100-WRITE-INGEST-SECTION
004880     PERFORM 8200-WRITE-DOMAIN-SECTION
004890     PERFORM 8300-WRITE-STANDARDIZATION-SECTION.
004900*---------------------------------------------------------------*
004910 8100-WRITE-INGEST-SECTION.
004920*---------------------------------------------------------------*
004930     MOVE ST-ROWS-READ         TO FI-ROWS-READ
004940     MOVE ST-CUSTOMERS-WRITTEN TO FI-CUSTOMERS-WRITTEN
004950     MOVE FORMAT-INGEST-LINE   TO RUN-REPORT-LINE
004960     WRITE RUN-REPORT-RECORD
004970     MOVE WS-COMPANIES-WRITTEN TO FI2-COMPANIES-WRITTEN
004980     MOVE WS-PROSPECTS-WRITTEN TO FI2-PROSPECTS-WRITTEN
004990     MOVE FORMAT-INGEST-LINE-2 TO RUN-REPORT-LINE
005000     WRITE RUN-REPORT-RECORD
005010     MOVE SPACES TO RUN-REPORT-LINE
005020     WRITE RUN-REPORT-RECORD.
005030*---------------------------------------------------------------*
005040 8200-WRITE-DOMAIN-SECTION.
005050*---------------------------------------------------------------*
005060     MOVE WS-VALID-DOMAIN-CNT    TO FD-VALID-DOMAIN-CNT
005070     MOVE WS-FALLBACK-DOMAIN-CNT TO FD-FALLBACK-DOMAIN-CNT
005080     MOVE FORMAT-DOMAIN-LINE     TO RUN-REPORT-LINE
005090     WRITE RUN-REPORT-RECORD
005100     MOVE WS-REVENUE-CNT         TO FD2-REVENUE-CNT
005110     PERFORM 8210-COMPUTE-AVG-PROS-PER-COMPANY
005120     MOVE WS-AVG-PROS-COMP       TO FD2-AVG-PROS-PER-COMP
005130     MOVE FORMAT-DOMAIN-LINE-2   TO RUN-REPORT-LINE
005140     WRITE RUN-REPORT-RECORD
005150     MOVE SPACES TO RUN-REPORT-LINE
005160     WRITE RUN-REPORT-RECORD.
005170*---------------------------------------------------------------*
005180 8210-COMPUTE-AVG-PROS-PER-COMPANY.
005190*---------------------------------------------------------------*
005200     IF WS-COMPANIES-WRITTEN = ZERO
005210         MOVE ZERO TO WS-AVG-PROS-COMP
005220     ELSE
005230         MOVE WS-COMPANIES-WRITTEN TO WS-AVG-DIVISOR
005240         DIVIDE WS-PROSPECTS-WRITTEN BY WS-AVG-DIVISOR
005250             GIVING WS-AVG-PROS-COMP ROUNDED
005260     END-IF.
005270*---------------------------------------------------------------*
005280 8300-WRITE-STANDARDIZATION-SECTION.
005290*---------------------------------------------------------------*
005300     MOVE FORMAT-STD-HEADER-LINE TO RUN-REPORT-LINE
005310     WRITE RUN-REPORT-RECORD
005320     MOVE 'COUNTRY'            TO FSD-FIELD-NAME
005330     MOVE ST-CTRY-DIRECT-CNT   TO FSD-DIRECT-CNT
005340     MOVE ST-CTRY-FUZZY-CNT    TO FSD-FUZZY-CNT
005350     MOVE ST-CTRY-FALLBACK-CNT TO FSD-CITY-FALLBACK-CNT
005360     MOVE ST-CTRY-UNKNOWN-CNT  TO FSD-UNKNOWN-CNT
005370     MOVE FORMAT-STD-DETAIL-LINE TO RUN-REPORT-LINE
005380     WRITE RUN-REPORT-RECORD
005390     MOVE 'STATE'              TO FSD-FIELD-NAME
005400     MOVE ST-STA-DIRECT-CNT    TO FSD-DIRECT-CNT
005410     MOVE ST-STA-FUZZY-CNT     TO FSD-FUZZY-CNT
005420     MOVE ST-STA-FALLBACK-CNT  TO FSD-CITY-FALLBACK-CNT
005430     MOVE ST-STA-UNKNOWN-CNT   TO FSD-UNKNOWN-CNT
005440     MOVE FORMAT-STD-DETAIL-LINE TO RUN-REPORT-LINE
005450     WRITE RUN-REPORT-RECORD
005460     MOVE 'CITY'               TO FSD-FIELD-NAME
005470     MOVE ST-CITY-DIRECT-CNT   TO FSD-DIRECT-CNT
005480     MOVE ST-CITY-FUZZY-CNT    TO FSD-FUZZY-CNT
005490     MOVE ST-CITY-FALLBACK-CNT TO FSD-CITY-FALLBACK-CNT
005500     MOVE ST-CITY-UNKNOWN-CNT  TO FSD-UNKNOWN-CNT
005510     MOVE FORMAT-STD-DETAIL-LINE TO RUN-REPORT-LINE
005520     WRITE RUN-REPORT-RECORD.
005530*---------------------------------------------------------------*
005540 9000-CLOSE-FILES.
005550*---------------------------------------------------------------*
005560     CLOSE CUSTOMER-OUT
005570           COMPANY-OUT
005580           PROSPECT-OUT
005590           STATS-OUT
005600           RUN-REPORT
005610     DISPLAY 'CBL-NORMALZ COMPLETE - CONTROL TOTALS FOLLOW'
005620     PERFORM 9050-DISPLAY-ONE-CONTROL-TOTAL VARYING WS-CTR-IDX
005630         FROM 1 BY 1
005640         UNTIL WS-CTR-IDX > 5.
005650*---------------------------------------------------------------*
005660 9050-DISPLAY-ONE-CONTROL-TOTAL.
005670*---------------------------------------------------------------*
005680     DISPLAY WS-COUNTER-LABEL(WS-CTR-IDX), ' ',
005690         WS-COUNTER-ENTRY(WS-CTR-IDX).
